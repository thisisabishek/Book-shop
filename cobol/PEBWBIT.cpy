000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PEBWBIT                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop Order Posting -         *
000600*                     Bill line-item (order detail) record       *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      pebwbit.cpy                                               *
001000*      Pahana Edu Bookshop -- Data Processing                    *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      One record per line posted against a bill. TOTAL-PRICE is *
001500*      recomputed whenever UNIT-PRICE or QUANTITY changes -- see  *
001600*      PEB04/PEB05 3xxx/4xxx posting paragraphs, which recompute  *
001700*      it every time a line is written.  Discount and taxable     *
001710*      flags support the billing desk's line-level adjustments.   *
001800*                                                                *
002000* CHANGE ACTIVITY :                                              *
002100*      $SEG(PEBWBIT),COMP(PEBOOKS),PROD(BATCH   ):                *
002200*                                                                *
002300*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002400*   $D0= INITIAL 100 940311 HD MFR  : NEW COPYBOOK - BASE SYSTEM  *
002450*   $P1= CR00461 101 060517 HD RJT  : ADD LINE-LEVEL DISCOUNT/    *
002460*                                     TAX FIELDS AND MAINTENANCE/ *
002470*                                     AUDIT BLOCK PER DATA ADMIN  *
002480*                                     STANDARDS FOR MASTER FILES  *
002500*                                                                *
002600******************************************************************
002700 01  BILL-ITEM-RECORD.
002800     05  BILLITEM-ID                PIC 9(9).
002900     05  BILLITEM-BILL-ID           PIC 9(9).
003000     05  BILLITEM-ITEM-ID           PIC 9(9).
003100     05  BILLITEM-QUANTITY          PIC S9(5).
003200     05  BILLITEM-UNIT-PRICE        PIC S9(8)V99 COMP-3.
003300     05  BILLITEM-TOTAL-PRICE       PIC S9(8)V99 COMP-3.
003310     05  BILLITEM-DISCOUNT-PCT      PIC S9(3)V99 COMP-3 VALUE 0.
003320     05  BILLITEM-TAXABLE-SW        PIC X(1)  VALUE 'Y'.
003330         88  BILLITEM-IS-TAXABLE             VALUE 'Y'.
003340         88  BILLITEM-NOT-TAXABLE            VALUE 'N'.
003350     05  BILLITEM-LINE-NUMBER       PIC 9(3)  VALUE ZERO.
003360     05  BILLITEM-AUDIT-BLOCK.
003370         10  BILLITEM-DATE-ADDED    PIC 9(8)  VALUE ZERO.
003380         10  BILLITEM-LAST-MAINT-DATE PIC 9(8) VALUE ZERO.
003390         10  BILLITEM-LAST-MAINT-TIME PIC 9(6) VALUE ZERO.
003400         10  BILLITEM-LAST-MAINT-PGM  PIC X(8) VALUE SPACES.
003410* Reserved for future expansion - not yet assigned to any field. *
003420     05  FILLER                     PIC X(20).

000100******************************************************************
000200*                                                                *
000300* MODULE NAME = PEB02                                            *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop (Batch) -                *
000600*                     Item / catalog master data-store module     *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      Pahana Edu Bookshop -- Data Processing                    *
001000*      PROPERTY OF PAHANA EDU BOOKSHOP - NOT FOR EXTERNAL USE     *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      Called subprogram carrying every operation against        *
001500*      ITEM-TABLE: lookup by item id, by item code, by category, *
001600*      by a name search string, a signed stock-quantity update,   *
001700*      create/update with default-value and item-code generation *
001800*      logic, and the stock-status classification used by the    *
001900*      catalog stock listing.  All item lookups and updates for   *
002000*      Pahana Edu Bookshop go through this one module so the      *
002100*      table stays consistent no matter which caller touches it.  *
002300*                                                                *
002400* ENTRY POINT = PEB02                                            *
002500*                                                                *
002600* CHANGE ACTIVITY :                                              *
002700*      $SEG(PEB02),COMP(PEBOOKS),PROD(BATCH   ):                  *
002800*                                                                *
002900*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
003000*   $D0= INITIAL 100 940311 HD MFR  : NEW PROGRAM - BASE SYSTEM   *
003100*   $D1= CR00098 100 940822 HD MFR  : ADD CATEGORY LOOKUP FOR THE *
003200*                                     STOCK LISTING REPORT        *
003300*   $D2= CR00147 101 970822 HD RJT  : ADD ITEM-CATEGORY TO CREATE *
003400*                                     AND UPDATE                  *
003500*   $D3= CR00201 102 990614 HD MFR  : Y2K SWEEP - NO DATE FIELDS  *
003600*                                     OWNED BY THIS MODULE,       *
003700*                                     NO CHANGE REQUIRED          *
003800*   $D4= CR00280 103 010305 HD RJT  : ADD NAME-SUBSTRING SEARCH   *
003900*                                     FOR THE ONLINE CATALOG      *
004000*   $D5= CR00302 103 020509 HD RJT  : ADD CREATE-ITEM CODE        *
004100*                                     GENERATION FOR STOREFRONT   *
004200*   $P1= CR00410 104 050930 HD RJT  : RAISE ITEM-TABLE TO 500,    *
004300*                                     WARN (NOT REJECT) ON        *
004400*                                     NEGATIVE STOCK/PRICE        *
004450*   $P2= CR00461 105 060517 HD RJT  : RECODE CATEGORY LOOKUP TO   *
004460*                                     USE A STANDALONE SCAN       *
004470*                                     SUBSCRIPT/SWITCH PAIR       *
004500*                                                                *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    PEB02.
004900 AUTHOR.        M FONSECA-REYES.
005000 INSTALLATION.  PAHANA EDU BOOKSHOP - DATA PROCESSING.
005100 DATE-WRITTEN.  03/11/94.
005200 DATE-COMPILED.
005300 SECURITY.      NONE.
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS NUMERIC-TEST IS '0' THRU '9'
006200     UPSI-0 ON STATUS IS WARN-NEGATIVE-STOCK
006300     UPSI-0 OFF STATUS IS NO-WARN-NEGATIVE-STOCK.
006400******************************************************************
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700 01  WS-WORK-AREAS.
006800     05  WS-X                    PIC 9(4)  COMP  VALUE ZERO.
006900     05  WS-START-POS            PIC 9(4)  COMP  VALUE ZERO.
007000     05  WS-SUBSTR-LEN           PIC 9(4)  COMP  VALUE ZERO.
007100 01  WS-MATCH-FOUND-SW           PIC X(1)  VALUE 'N'.
007200     88  WS-MATCH-FOUND                    VALUE 'Y'.
007300     88  WS-MATCH-NOT-FOUND                VALUE 'N'.
007400*
007500 01  WS-SUBSCRIPT-PAIR.
007600     05  WS-DUMMY-X              PIC 9(4)  COMP  VALUE ZERO.
007700     05  WS-DUMMY-Y              PIC 9(4)  COMP  VALUE ZERO.
007800 01  WS-SUBSCRIPT-PAIR-ALT REDEFINES WS-SUBSCRIPT-PAIR
007900                                 PIC X(4).
008000*
008100 01  WS-ITEM-SEQ-DISPLAY         PIC 9(9)  VALUE ZERO.
008200 01  WS-ITEM-SEQ-ALPHA REDEFINES WS-ITEM-SEQ-DISPLAY
008300                                 PIC X(9).
008400*
008500 01  WS-PRICE-CHECK              PIC S9(8)V99 VALUE ZERO.
008600 01  WS-PRICE-CHECK-BYTES REDEFINES WS-PRICE-CHECK
008700                                 PIC X(10).
008710*
008720* CR00461 - standalone search subscript and one-shot switch used  *
008730* by the table-scan paragraphs below.                             *
008740 77  WS-SCAN-SUB                 PIC 9(4)  COMP  VALUE ZERO.
008750 77  WS-FIRST-SCAN-SW            PIC X(1)  VALUE 'Y'.
008760     88  WS-FIRST-SCAN-PASS               VALUE 'Y'.
008770     88  WS-NOT-FIRST-SCAN-PASS           VALUE 'N'.
008800******************************************************************
008900 LINKAGE SECTION.
009000 COPY PEBWI2R.
009100 COPY PEBWTAB.
009200 01  LK-NEXT-ITEM-SEQ            PIC 9(9)  COMP.
009300******************************************************************
009400 PROCEDURE DIVISION USING PEB02-REQUEST-AREA, ITEM-TABLE,
009500         LK-NEXT-ITEM-SEQ.
009600******************************************************************
009700 0000-MAIN-CONTROL.
009800     MOVE ZERO   TO P2-RETURN-CODE.
009900     MOVE SPACES TO P2-RESPONSE-MESSAGE.
010000     EVALUATE TRUE
010100         WHEN P2-REQ-LOOKUP-BY-ID
010200             PERFORM 1000-LOOKUP-BY-ID THRU 1000-EXIT
010300         WHEN P2-REQ-LOOKUP-BY-CODE
010400             PERFORM 1100-LOOKUP-BY-CODE THRU 1100-EXIT
010500         WHEN P2-REQ-LOOKUP-BY-CATEGORY
010600             PERFORM 1200-LOOKUP-BY-CATEGORY THRU 1200-EXIT
010700         WHEN P2-REQ-LOOKUP-BY-NAME
010800             PERFORM 1300-LOOKUP-BY-NAME THRU 1300-EXIT
010900         WHEN P2-REQ-UPDATE-STOCK
011000             PERFORM 1400-UPDATE-STOCK THRU 1400-EXIT
011100         WHEN P2-REQ-CREATE-ITEM
011200             PERFORM 1500-CREATE-ITEM THRU 1500-EXIT
011300         WHEN P2-REQ-UPDATE-ITEM
011400             PERFORM 1600-UPDATE-ITEM THRU 1600-EXIT
011500         WHEN P2-REQ-CLASSIFY-STOCK
011600             PERFORM 1700-CLASSIFY-STOCK-STATUS THRU 1700-EXIT
011700         WHEN OTHER
011800             MOVE 99 TO P2-RETURN-CODE
011900             MOVE 'PEB02 - INVALID REQUEST ID' TO
012000                                 P2-RESPONSE-MESSAGE
012100     END-EVALUATE.
012200     GOBACK.
012300*
012400 0000-EXIT.
012500     EXIT.
012600*
012700 1000-LOOKUP-BY-ID.
012800     MOVE ZERO TO P2-SINGLE-INDEX.
012900     PERFORM 1010-TEST-ONE-ID THRU 1010-EXIT
013000         VARYING WS-X FROM 1 BY 1
013100         UNTIL WS-X > IT-COUNT OR P2-SINGLE-INDEX NOT = ZERO.
013200     IF P2-SINGLE-INDEX = ZERO
013300         SET P2-NOT-FOUND TO TRUE
013400         MOVE 'ITEM NOT FOUND' TO P2-RESPONSE-MESSAGE
013500     END-IF.
013600*
013700 1000-EXIT.
013800     EXIT.
013900*
014000 1010-TEST-ONE-ID.
014100     IF IT-ITEM-ID (WS-X) = P2-ITEM-ID-REQ
014200         MOVE WS-X TO P2-SINGLE-INDEX
014300     END-IF.
014400*
014500 1010-EXIT.
014600     EXIT.
014700*
014800 1100-LOOKUP-BY-CODE.
014900     MOVE ZERO TO P2-SINGLE-INDEX.
015000     PERFORM 1110-TEST-ONE-CODE THRU 1110-EXIT
015100         VARYING WS-X FROM 1 BY 1
015200         UNTIL WS-X > IT-COUNT OR P2-SINGLE-INDEX NOT = ZERO.
015300     IF P2-SINGLE-INDEX = ZERO
015400         SET P2-NOT-FOUND TO TRUE
015500         MOVE 'ITEM CODE NOT FOUND' TO P2-RESPONSE-MESSAGE
015600     END-IF.
015700*
015800 1100-EXIT.
015900     EXIT.
016000*
016100 1110-TEST-ONE-CODE.
016200     IF IT-ITEM-CODE (WS-X) = P2-ITEM-CODE-REQ
016300         MOVE WS-X TO P2-SINGLE-INDEX
016400     END-IF.
016500*
016600 1110-EXIT.
016700     EXIT.
016800*
016900 1200-LOOKUP-BY-CATEGORY.
017000     MOVE ZERO TO P2-MATCH-COUNT.
017010     SET WS-FIRST-SCAN-PASS TO TRUE.
017100     PERFORM 1210-TEST-ONE-CATEGORY THRU 1210-EXIT
017200         VARYING WS-SCAN-SUB FROM 1 BY 1
017300         UNTIL WS-SCAN-SUB > IT-COUNT.
017400     IF P2-MATCH-COUNT = ZERO
017500         SET P2-NOT-FOUND TO TRUE
017600         MOVE 'NO ITEMS IN CATEGORY' TO P2-RESPONSE-MESSAGE
017700     END-IF.
017800*
017900 1200-EXIT.
018000     EXIT.
018100*
018200 1210-TEST-ONE-CATEGORY.
018210     IF WS-FIRST-SCAN-PASS
018220         SET WS-NOT-FIRST-SCAN-PASS TO TRUE
018230     END-IF.
018300     IF IT-ITEM-CATEGORY (WS-SCAN-SUB) = P2-CATEGORY-REQ
018400             AND P2-MATCH-COUNT < 500
018500         ADD 1 TO P2-MATCH-COUNT
018600         MOVE WS-SCAN-SUB TO P2-MATCH-INDEX (P2-MATCH-COUNT)
018700     END-IF.
018800*
018900 1210-EXIT.
019000     EXIT.
019100*
019200 1300-LOOKUP-BY-NAME.
019300     MOVE ZERO TO P2-MATCH-COUNT.
019400     PERFORM 1320-FIND-SUBSTR-LEN THRU 1320-EXIT
019500         VARYING WS-SUBSTR-LEN FROM 100 BY -1
019600         UNTIL WS-SUBSTR-LEN = 0
019700            OR P2-NAME-SUBSTR-REQ (WS-SUBSTR-LEN:1) NOT = SPACE.
019800     IF WS-SUBSTR-LEN = 0
019900         SET P2-NOT-FOUND TO TRUE
020000         MOVE 'SEARCH TEXT IS BLANK' TO P2-RESPONSE-MESSAGE
020100     ELSE
020200         PERFORM 1310-TEST-ONE-NAME THRU 1310-EXIT
020300             VARYING WS-X FROM 1 BY 1
020400             UNTIL WS-X > IT-COUNT
020500         IF P2-MATCH-COUNT = ZERO
020600             SET P2-NOT-FOUND TO TRUE
020700             MOVE 'NO ITEMS MATCH SEARCH TEXT' TO
020800                                 P2-RESPONSE-MESSAGE
020900         END-IF
021000     END-IF.
021100*
021200 1300-EXIT.
021300     EXIT.
021400*
021500 1310-TEST-ONE-NAME.
021600     MOVE 'N' TO WS-MATCH-FOUND-SW.
021700     PERFORM 1330-TRY-ONE-POSITION THRU 1330-EXIT
021800         VARYING WS-START-POS FROM 1 BY 1
021900         UNTIL WS-START-POS > (101 - WS-SUBSTR-LEN)
022000            OR WS-MATCH-FOUND.
022100     IF WS-MATCH-FOUND AND P2-MATCH-COUNT < 500
022200         ADD 1 TO P2-MATCH-COUNT
022300         MOVE WS-X TO P2-MATCH-INDEX (P2-MATCH-COUNT)
022400     END-IF.
022500*
022600 1310-EXIT.
022700     EXIT.
022800*
022900 1320-FIND-SUBSTR-LEN.
023000     CONTINUE.
023100*
023200 1320-EXIT.
023300     EXIT.
023400*
023500 1330-TRY-ONE-POSITION.
023600     IF IT-ITEM-NAME (WS-X) (WS-START-POS:WS-SUBSTR-LEN)
023700             = P2-NAME-SUBSTR-REQ (1:WS-SUBSTR-LEN)
023800         SET WS-MATCH-FOUND TO TRUE
023900     END-IF.
024000*
024100 1330-EXIT.
024200     EXIT.
024300*
024400 1400-UPDATE-STOCK.
024500     PERFORM 1000-LOOKUP-BY-ID THRU 1000-EXIT.
024600     IF P2-OK
024700         COMPUTE IT-ITEM-STOCK-QUANTITY (P2-SINGLE-INDEX) =
024800             IT-ITEM-STOCK-QUANTITY (P2-SINGLE-INDEX)
024900                 + P2-DELTA-QUANTITY
025000         IF IT-ITEM-STOCK-QUANTITY (P2-SINGLE-INDEX) < 0
025100                 AND WARN-NEGATIVE-STOCK
025200             DISPLAY 'PEB02 - WARNING - STOCK WENT NEGATIVE '
025300                     'FOR ITEM CODE ' IT-ITEM-CODE (P2-SINGLE-INDEX)
025400         END-IF
025500     END-IF.
025600*
025700 1400-EXIT.
025800     EXIT.
025900*
026000 1500-CREATE-ITEM.
026100     ADD 1 TO LK-NEXT-ITEM-SEQ.
026200     MOVE LK-NEXT-ITEM-SEQ TO WS-ITEM-SEQ-DISPLAY.
026300     IF P2-NEW-ITEM-CODE = SPACES
026400         STRING 'ITEM' WS-ITEM-SEQ-DISPLAY DELIMITED BY SIZE
026500             INTO P2-NEW-ITEM-CODE
026600     END-IF.
026700     MOVE WS-PRICE-CHECK-BYTES TO WS-PRICE-CHECK-BYTES.
026800     MOVE P2-NEW-ITEM-PRICE TO WS-PRICE-CHECK.
026900     IF WS-PRICE-CHECK < 0
027000         DISPLAY 'PEB02 - WARNING - NEGATIVE PRICE SUPPLIED '
027100                 'FOR NEW ITEM CODE ' P2-NEW-ITEM-CODE
027200     END-IF.
027300     MOVE ZERO TO P2-SINGLE-INDEX.
027400     MOVE P2-NEW-ITEM-CODE TO P2-ITEM-CODE-REQ.
027500     PERFORM 1110-TEST-ONE-CODE THRU 1110-EXIT
027600         VARYING WS-X FROM 1 BY 1
027700         UNTIL WS-X > IT-COUNT OR P2-SINGLE-INDEX NOT = ZERO.
027800     IF P2-SINGLE-INDEX NOT = ZERO
027900         SET P2-DUPLICATE-CODE TO TRUE
028000         MOVE 'DUPLICATE ITEM CODE' TO P2-RESPONSE-MESSAGE
028100     ELSE
028200         IF IT-COUNT < 500
028300             ADD 1 TO IT-COUNT
028400             MOVE LK-NEXT-ITEM-SEQ      TO IT-ITEM-ID (IT-COUNT)
028500             MOVE P2-NEW-ITEM-CODE      TO IT-ITEM-CODE (IT-COUNT)
028600             MOVE P2-NEW-ITEM-NAME      TO IT-ITEM-NAME (IT-COUNT)
028700             MOVE P2-NEW-ITEM-DESC      TO
028800                                 IT-ITEM-DESCRIPTION (IT-COUNT)
028900             MOVE P2-NEW-ITEM-PRICE     TO IT-ITEM-PRICE (IT-COUNT)
029000             MOVE P2-NEW-ITEM-STOCK-QTY TO
029100                                 IT-ITEM-STOCK-QUANTITY (IT-COUNT)
029200             MOVE P2-NEW-ITEM-CATEGORY  TO
029300                                 IT-ITEM-CATEGORY (IT-COUNT)
029400             MOVE IT-COUNT              TO P2-SINGLE-INDEX
029500         ELSE
029600             SET P2-NOT-FOUND TO TRUE
029700             MOVE 'ITEM-TABLE IS FULL' TO P2-RESPONSE-MESSAGE
029800         END-IF
029900     END-IF.
030000*
030100 1500-EXIT.
030200     EXIT.
030300*
030400 1600-UPDATE-ITEM.
030500     PERFORM 1000-LOOKUP-BY-ID THRU 1000-EXIT.
030600     IF P2-OK
030700         MOVE P2-NEW-ITEM-CODE      TO IT-ITEM-CODE (P2-SINGLE-INDEX)
030800         MOVE P2-NEW-ITEM-NAME      TO IT-ITEM-NAME (P2-SINGLE-INDEX)
030900         MOVE P2-NEW-ITEM-DESC      TO
031000                             IT-ITEM-DESCRIPTION (P2-SINGLE-INDEX)
031100         MOVE P2-NEW-ITEM-PRICE     TO IT-ITEM-PRICE (P2-SINGLE-INDEX)
031200         MOVE P2-NEW-ITEM-STOCK-QTY TO
031300                             IT-ITEM-STOCK-QUANTITY (P2-SINGLE-INDEX)
031400         MOVE P2-NEW-ITEM-CATEGORY  TO
031500                             IT-ITEM-CATEGORY (P2-SINGLE-INDEX)
031600     END-IF.
031700*
031800 1600-EXIT.
031900     EXIT.
032000*
032100 1700-CLASSIFY-STOCK-STATUS.
032200     IF P2-STOCK-QUANTITY-IN <= 0
032300         MOVE 'Out of Stock' TO P2-STOCK-STATUS
032400     ELSE
032500         IF P2-STOCK-QUANTITY-IN <= 5
032600             MOVE 'Low Stock' TO P2-STOCK-STATUS
032700         ELSE
032800             MOVE 'In Stock' TO P2-STOCK-STATUS
032900         END-IF
033000     END-IF.
033100*
033200 1700-EXIT.
033300     EXIT.

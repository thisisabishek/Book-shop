000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PEBWTAB                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop Order Posting -         *
000600*                     In-storage master tables                   *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      pebwtab.cpy                                               *
001000*      Pahana Edu Bookshop -- Data Processing                    *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      This box's compiler has no indexed (ISAM/KSDS) handler,   *
001500*      so CUSTOMER-FILE, USER-FILE and ITEM-FILE are loaded once  *
001600*      into these OCCURS tables for random lookup, passed by     *
001700*      reference from PEB01 to whichever PEB0n subprogram needs  *
001800*      to search or update them, the way this shop's other batch *
001900*      dispatcher/worker pairs share a table in storage rather   *
002000*      than reopen a file per lookup.  ITEM-TABLE is updated in  *
002100*      storage as stock is posted and rewritten to ITEM-FILE at  *
002200*      end of run.                                               *
002300* CHANGE ACTIVITY :                                              *
002400*      $SEG(PEBWTAB),COMP(PEBOOKS),PROD(BATCH   ):                *
002500*                                                                *
002600*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002700*   $D0= INITIAL 100 940311 HD MFR  : NEW COPYBOOK - BASE SYSTEM  *
002800*   $P1= CR00410 104 050930 HD RJT  : RAISE ITEM-TABLE TO 500     *
002900*                                                                *
003000******************************************************************
003100 01  CUST-TABLE.
003200     05  CT-COUNT                   PIC S9(4) COMP VALUE ZERO.
003300     05  CT-ENTRY OCCURS 200 TIMES.
003400         10  CT-CUST-ID             PIC 9(9).
003500         10  CT-CUST-ACCOUNT-NUMBER PIC X(20).
003600         10  CT-CUST-NAME           PIC X(100).
003700         10  CT-CUST-ADDRESS        PIC X(200).
003800         10  CT-CUST-TELEPHONE      PIC X(20).
003900         10  CT-CUST-EMAIL          PIC X(100).
004000         10  CT-CUST-USER-ID        PIC 9(9).
004100*
004200 01  USER-TABLE.
004300     05  UT-COUNT                   PIC S9(4) COMP VALUE ZERO.
004400     05  UT-ENTRY OCCURS 200 TIMES.
004500         10  UT-USER-ID             PIC 9(9).
004600         10  UT-USER-USERNAME       PIC X(50).
004700         10  UT-USER-PASSWORD       PIC X(64).
004800         10  UT-USER-ROLE           PIC X(10).
004900         10  UT-USER-ENABLED        PIC 9(1).
005000*
005100 01  ITEM-TABLE.
005200     05  IT-COUNT                   PIC S9(4) COMP VALUE ZERO.
005300     05  IT-ENTRY OCCURS 500 TIMES.
005400         10  IT-ITEM-ID             PIC 9(9).
005500         10  IT-ITEM-CODE           PIC X(20).
005600         10  IT-ITEM-NAME           PIC X(100).
005700         10  IT-ITEM-DESCRIPTION    PIC X(500).
005800         10  IT-ITEM-PRICE          PIC S9(8)V99 COMP-3.
005900         10  IT-ITEM-STOCK-QUANTITY PIC S9(7).
006000         10  IT-ITEM-CATEGORY       PIC X(50).
006100*
006200 01  BILL-TABLE.
006300     05  BT-COUNT                   PIC S9(4) COMP VALUE ZERO.
006400     05  BT-ENTRY OCCURS 200 TIMES.
006500         10  BT-BILL-ID             PIC 9(9).
006600         10  BT-BILL-NUMBER         PIC X(30).
006700         10  BT-BILL-CUSTOMER-ID    PIC 9(9).
006800         10  BT-BILL-TOTAL-AMOUNT   PIC S9(8)V99 COMP-3.
006900         10  BT-BILL-DATE-CCYYMMDD  PIC 9(8).
007000         10  BT-BILL-TIME-HHMMSS    PIC 9(6).
007100         10  BT-BILL-CREATED-BY     PIC 9(9).
007200         10  BT-BILL-STATUS         PIC X(9).
007300*
007400 01  BILLITEM-TABLE.
007500     05  BIT-COUNT                  PIC S9(4) COMP VALUE ZERO.
007600     05  BIT-ENTRY OCCURS 2000 TIMES.
007700         10  BIT-BILLITEM-ID        PIC 9(9).
007800         10  BIT-BILL-ID            PIC 9(9).
007900         10  BIT-ITEM-ID            PIC 9(9).
008000         10  BIT-QUANTITY           PIC S9(5).
008100         10  BIT-UNIT-PRICE         PIC S9(8)V99 COMP-3.
008200         10  BIT-TOTAL-PRICE        PIC S9(8)V99 COMP-3.

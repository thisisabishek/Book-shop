000100******************************************************************
000200*                                                                *
000300* MODULE NAME = PEB03                                            *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop (Batch) -                *
000600*                     Customer master maintenance run             *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      Pahana Edu Bookshop -- Data Processing                    *
001000*      PROPERTY OF PAHANA EDU BOOKSHOP - NOT FOR EXTERNAL USE     *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      Standalone job step that applies a day's worth of         *
001500*      customer-maintenance transactions (create, update, and    *
001600*      the three read-only lookups) against CUST-FILE, one        *
001700*      numbered paragraph per transaction code, over CUST-TABLE  *
001800*      in storage, since this shop's master maintenance jobs run *
001900*      as their own step rather than on line from a terminal.    *
002000*                                                                *
002100* ENTRY POINT = PEB03                                            *
002200*                                                                *
002300* CHANGE ACTIVITY :                                              *
002400*      $SEG(PEB03),COMP(PEBOOKS),PROD(BATCH   ):                  *
002500*                                                                *
002600*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002700*   $D0= INITIAL 100 940318 HD RJT  : NEW PROGRAM - BASE SYSTEM   *
002800*   $D1= CR00112 100 940904 HD MFR  : ADD LOOKUP-BY-USER TRANS    *
002900*                                     FOR THE HELP DESK           *
003000*   $D2= CR00201 101 990614 HD MFR  : Y2K SWEEP - NO DATE FIELDS  *
003100*                                     OWNED BY THIS MODULE,       *
003200*                                     NO CHANGE REQUIRED          *
003300*   $D3= CR00318 102 020918 HD RJT  : REJECT DUPLICATE ACCOUNT    *
003400*                                     NUMBERS ON CREATE (WAS      *
003500*                                     SILENTLY OVERWRITING)       *
003600*   $P1= CR00410 103 050930 HD RJT  : RAISE CUST-TABLE TO 200     *
003700*   $P2= CR00455 104 060403 HD RJT  : CHANGE CUS-FILE BACK TO     *
003800*                                     FIXED SEQUENTIAL - WAS      *
003900*                                     WRONGLY OPENED LINE         *
004000*                                     SEQUENTIAL, INCOMPATIBLE    *
004100*                                     WITH PEB01'S OPEN            *
004200*   $P3= CR00455 105 060403 HD RJT  : ADD MAINTENANCE/AUDIT       *
004300*                                     HOUSEKEEPING BLOCK AND      *
004400*                                     STAMP IT ON EVERY CREATE    *
004500*                                     OR UPDATE                   *
004600*                                                                *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    PEB03.
005000 AUTHOR.        R J TAKAHASHI.
005100 INSTALLATION.  PAHANA EDU BOOKSHOP - DATA PROCESSING.
005200 DATE-WRITTEN.  03/18/94.
005300 DATE-COMPILED.
005400 SECURITY.      NONE.
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-370.
005900 OBJECT-COMPUTER. IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS NUMERIC-TEST IS '0' THRU '9'
006300     UPSI-0 ON STATUS IS TRACE-TRANSACTIONS
006400     UPSI-0 OFF STATUS IS NO-TRACE-TRANSACTIONS.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CUS-FILE   ASSIGN TO CUSFILE
006800         ACCESS IS SEQUENTIAL
006900         FILE STATUS IS FS-CUS-FILE.
007000     SELECT CUSX-FILE  ASSIGN TO CUSXFILE
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS IS FS-CUSX-FILE.
007300******************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  CUS-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 COPY PEBWCUS.
008000*
008100 FD  CUSX-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 COPY PEBWC3R.
008500******************************************************************
008600 WORKING-STORAGE SECTION.
008700 COPY PEBWTAB.
008800*
008900 01  WS-FILE-STATUS-AREA.
009000     05  FS-CUS-FILE                PIC X(2)  VALUE '00'.
009100     05  FS-CUSX-FILE               PIC X(2)  VALUE '00'.
009200*
009300 01  WS-SWITCHES.
009400     05  WS-CUSX-EOF-SW             PIC X(1)  VALUE 'N'.
009500         88  WS-CUSX-EOF                       VALUE 'Y'.
009600         88  WS-CUSX-NOT-EOF                    VALUE 'N'.
009700*
009800 01  WS-COUNTERS.
009900     05  WS-SUB1                    PIC 9(4)  COMP  VALUE ZERO.
010000     05  WS-NEXT-CUST-SEQ           PIC 9(9)  COMP  VALUE ZERO.
010100     05  WS-TRANS-READ-CT           PIC 9(7)  COMP  VALUE ZERO.
010200     05  WS-CREATE-CT               PIC 9(7)  COMP  VALUE ZERO.
010300     05  WS-UPDATE-CT               PIC 9(7)  COMP  VALUE ZERO.
010400     05  WS-LOOKUP-CT               PIC 9(7)  COMP  VALUE ZERO.
010500     05  WS-REJECT-CT               PIC 9(7)  COMP  VALUE ZERO.
010600*
010700 01  WS-TRANS-CODE-SAVE             PIC X(6)  VALUE SPACES.
010800 01  WS-TRANS-CODE-PARTS REDEFINES WS-TRANS-CODE-SAVE.
010900     05  WS-TRANS-CODE-PREFIX       PIC X(2).
011000     05  WS-TRANS-CODE-SUFFIX       PIC X(4).
011100*
011200 01  WS-SINGLE-INDEX                PIC S9(4) COMP VALUE ZERO.
011300 01  WS-CUST-SEQ-DISPLAY            PIC 9(9)  VALUE ZERO.
011400 01  WS-CUST-SEQ-ALPHA REDEFINES WS-CUST-SEQ-DISPLAY
011500                                    PIC X(9).
011600*
011700 01  WS-ACCOUNT-NUMBER-WORK         PIC X(20) VALUE SPACES.
011800 01  WS-ACCOUNT-NUMBER-BYTES REDEFINES WS-ACCOUNT-NUMBER-WORK
011900                                    PIC X(20).
012000*
012100 01  SYSTEM-DATE-AND-TIME.
012200     05  WS-ACCEPT-DATE.
012300         10  WS-ACCEPT-YY           PIC 9(2).
012400         10  WS-ACCEPT-MM           PIC 9(2).
012500         10  WS-ACCEPT-DD           PIC 9(2).
012600     05  WS-ACCEPT-TIME.
012700         10  WS-ACCEPT-HH           PIC 9(2).
012800         10  WS-ACCEPT-MN           PIC 9(2).
012900         10  WS-ACCEPT-SS           PIC 9(2).
013000         10  WS-ACCEPT-HS           PIC 9(2).
013100     05  WS-CENTURY                 PIC 9(2)  VALUE ZERO.
013200*
013300* Y2K remediation - CR00318: 2-digit ACCEPT FROM DATE year is       *
013400* windowed into a century before it is stamped into the customer   *
013500* audit block.                                                     *
013600 01  WS-RUN-DATE-PARTS.
013700     05  WS-RUN-CENTURY             PIC 9(2).
013800     05  WS-RUN-YY                  PIC 9(2).
013900     05  WS-RUN-MM                  PIC 9(2).
014000     05  WS-RUN-DD                  PIC 9(2).
014100 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE-PARTS
014200                                    PIC 9(8).
014300 01  WS-RUN-TIME-PARTS.
014400     05  WS-RUN-HH                  PIC 9(2).
014500     05  WS-RUN-MN                  PIC 9(2).
014600     05  WS-RUN-SS                  PIC 9(2).
014700 01  WS-RUN-TIME-N REDEFINES WS-RUN-TIME-PARTS
014800                                    PIC 9(6).
014900*
015000 77  WS-MAINT-PROGRAM-NAME          PIC X(8)  VALUE 'PEB03'.
015100 77  WS-ONE-SHOT-LOAD-SW            PIC X(1)  VALUE 'Y'.
015200     88  WS-FIRST-LOAD-PASS                  VALUE 'Y'.
015300     88  WS-NOT-FIRST-LOAD-PASS              VALUE 'N'.
015400*
015500* Housekeeping/audit fields for each customer, kept apart from    *
015600* CUST-TABLE (PEBWTAB) since that table is also shared with PEB01 *
015700* for order posting and carries only the order-relevant fields.   *
015800 01  WS-CUST-HOUSEKEEPING-TABLE.
015900     05  WS-HK-ENTRY OCCURS 200 TIMES.
016000         10  WS-HK-STATUS               PIC X(1)  VALUE 'A'.
016100         10  WS-HK-BRANCH-CODE          PIC X(4)  VALUE SPACES.
016200         10  WS-HK-PREFERRED-CONTACT    PIC X(1)  VALUE 'E'.
016300         10  WS-HK-LANGUAGE-CODE        PIC X(2)  VALUE 'EN'.
016400         10  WS-HK-STMT-PRINT-SW        PIC X(1)  VALUE 'Y'.
016500         10  WS-HK-CREDIT-LIMIT         PIC S9(7)V99 COMP-3
016600                                                  VALUE 0.
016700         10  WS-HK-YTD-PURCHASE-AMT     PIC S9(9)V99 COMP-3
016800                                                  VALUE 0.
016900         10  WS-HK-DISCOUNT-PCT         PIC S9(3)V99 COMP-3
017000                                                  VALUE 0.
017100         10  WS-HK-LOYALTY-POINTS       PIC 9(7)  COMP-3
017200                                                  VALUE 0.
017300         10  WS-HK-REFERRED-BY-ID       PIC 9(9)  VALUE ZERO.
017400         10  WS-HK-DATE-ADDED           PIC 9(8)  VALUE ZERO.
017500         10  WS-HK-LAST-MAINT-DATE      PIC 9(8)  VALUE ZERO.
017600         10  WS-HK-LAST-MAINT-TIME      PIC 9(6)  VALUE ZERO.
017700         10  WS-HK-LAST-MAINT-PGM       PIC X(8)  VALUE SPACES.
017800         10  WS-HK-LAST-MAINT-USER      PIC 9(9)  VALUE ZERO.
017900         10  WS-HK-MAINT-COUNT          PIC 9(5)  COMP-3
018000                                                  VALUE 0.
018100******************************************************************
018200 PROCEDURE DIVISION.
018300******************************************************************
018400 0000-MAIN-CONTROL.
018500     PERFORM 0100-INITIALISE       THRU 0100-EXIT.
018600     PERFORM 0200-PROCESS-TRANS    THRU 0200-EXIT.
018700     PERFORM 0900-TERMINATE        THRU 0900-EXIT.
018800     GOBACK.
018900*
019000 0000-EXIT.
019100     EXIT.
019200*
019300 0100-INITIALISE.
019400     ACCEPT WS-ACCEPT-DATE FROM DATE.
019500     ACCEPT WS-ACCEPT-TIME FROM TIME.
019600     IF WS-ACCEPT-YY < 50
019700         MOVE 20 TO WS-CENTURY
019800     ELSE
019900         MOVE 19 TO WS-CENTURY
020000     END-IF.
020100     MOVE WS-CENTURY  TO WS-RUN-CENTURY.
020200     MOVE WS-ACCEPT-YY TO WS-RUN-YY.
020300     MOVE WS-ACCEPT-MM TO WS-RUN-MM.
020400     MOVE WS-ACCEPT-DD TO WS-RUN-DD.
020500     MOVE WS-ACCEPT-HH TO WS-RUN-HH.
020600     MOVE WS-ACCEPT-MN TO WS-RUN-MN.
020700     MOVE WS-ACCEPT-SS TO WS-RUN-SS.
020800     DISPLAY 'PEB03 - CUSTOMER MASTER MAINTENANCE - STARTING'.
020900     OPEN INPUT  CUS-FILE.
021000     IF FS-CUS-FILE NOT = '00'
021100         DISPLAY 'PEB03 - OPEN ERROR ON CUS-FILE - STATUS = '
021200                 FS-CUS-FILE
021300         MOVE 16 TO RETURN-CODE
021400         GOBACK
021500     END-IF.
021600     OPEN INPUT  CUSX-FILE.
021700     IF FS-CUSX-FILE NOT = '00'
021800         DISPLAY 'PEB03 - OPEN ERROR ON CUSX-FILE - STATUS = '
021900                 FS-CUSX-FILE
022000         MOVE 16 TO RETURN-CODE
022100         GOBACK
022200     END-IF.
022300     PERFORM 9100-LOAD-CUST-TABLE  THRU 9100-EXIT
022400         VARYING WS-SUB1 FROM 1 BY 1
022500         UNTIL FS-CUS-FILE = '10'.
022600     CLOSE CUS-FILE.
022700*
022800 0100-EXIT.
022900     EXIT.
023000*
023100 0200-PROCESS-TRANS.
023200     PERFORM 9400-READ-TRANS THRU 9400-EXIT.
023300     PERFORM 0210-APPLY-ONE-TRANS THRU 0210-EXIT
023400         UNTIL WS-CUSX-EOF.
023500*
023600 0200-EXIT.
023700     EXIT.
023800*
023900 0210-APPLY-ONE-TRANS.
024000     ADD 1 TO WS-TRANS-READ-CT.
024100     MOVE P3-REQUEST-ID TO WS-TRANS-CODE-SAVE.
024200     EVALUATE TRUE
024300         WHEN P3-REQ-CREATE-CUSTOMER
024400             PERFORM 2000-CREATE-CUSTOMER   THRU 2000-EXIT
024500         WHEN P3-REQ-UPDATE-CUSTOMER
024600             PERFORM 2100-UPDATE-CUSTOMER   THRU 2100-EXIT
024700         WHEN P3-REQ-LOOKUP-BY-ID
024800             PERFORM 2200-LOOKUP-BY-ID      THRU 2200-EXIT
024900         WHEN P3-REQ-LOOKUP-BY-ACCOUNT
025000             PERFORM 2300-LOOKUP-BY-ACCOUNT THRU 2300-EXIT
025100         WHEN P3-REQ-LOOKUP-BY-USER
025200             PERFORM 2400-LOOKUP-BY-USER-ID THRU 2400-EXIT
025300         WHEN OTHER
025400             ADD 1 TO WS-REJECT-CT
025500             DISPLAY 'PEB03 - INVALID TRANSACTION CODE - '
025600                     P3-REQUEST-ID
025700     END-EVALUATE.
025800     IF TRACE-TRANSACTIONS
025900         DISPLAY 'PEB03 - TRANS ' P3-REQUEST-ID
026000                 ' RC=' P3-RETURN-CODE
026100                 ' MSG=' P3-RESPONSE-MESSAGE
026200     END-IF.
026300     PERFORM 9400-READ-TRANS THRU 9400-EXIT.
026400*
026500 0210-EXIT.
026600     EXIT.
026700*
026800 0900-TERMINATE.
026900     CLOSE CUSX-FILE.
027000     PERFORM 9600-REWRITE-CUST-FILE THRU 9600-EXIT.
027100     DISPLAY 'PEB03 - TRANSACTIONS READ    = ' WS-TRANS-READ-CT.
027200     DISPLAY 'PEB03 - CUSTOMERS CREATED     = ' WS-CREATE-CT.
027300     DISPLAY 'PEB03 - CUSTOMERS UPDATED     = ' WS-UPDATE-CT.
027400     DISPLAY 'PEB03 - LOOKUPS PERFORMED     = ' WS-LOOKUP-CT.
027500     DISPLAY 'PEB03 - TRANSACTIONS REJECTED = ' WS-REJECT-CT.
027600     DISPLAY 'PEB03 - CUSTOMER MASTER MAINTENANCE - COMPLETE'.
027700*
027800 0900-EXIT.
027900     EXIT.
028000*
028100 2000-CREATE-CUSTOMER.
028200     MOVE ZERO TO P3-RETURN-CODE.
028300     MOVE SPACES TO P3-RESPONSE-MESSAGE.
028400     MOVE ZERO TO WS-SINGLE-INDEX.
028500     MOVE P3-NEW-ACCOUNT-NUMBER TO WS-ACCOUNT-NUMBER-WORK.
028600     PERFORM 2310-TEST-ONE-ACCOUNT THRU 2310-EXIT
028700         VARYING WS-SUB1 FROM 1 BY 1
028800         UNTIL WS-SUB1 > CT-COUNT OR WS-SINGLE-INDEX NOT = ZERO.
028900     IF WS-SINGLE-INDEX NOT = ZERO
029000         SET P3-DUPLICATE-ACCOUNT TO TRUE
029100         MOVE 'ACCOUNT NUMBER ALREADY EXISTS' TO
029200                             P3-RESPONSE-MESSAGE
029300         ADD 1 TO WS-REJECT-CT
029400     ELSE
029500         IF CT-COUNT < 200
029600             ADD 1 TO CT-COUNT
029700             ADD 1 TO WS-NEXT-CUST-SEQ
029800             MOVE WS-NEXT-CUST-SEQ      TO CT-CUST-ID (CT-COUNT)
029900             MOVE P3-NEW-ACCOUNT-NUMBER TO
030000                             CT-CUST-ACCOUNT-NUMBER (CT-COUNT)
030100             MOVE P3-NEW-CUST-NAME      TO
030200                             CT-CUST-NAME (CT-COUNT)
030300             MOVE P3-NEW-CUST-ADDRESS   TO
030400                             CT-CUST-ADDRESS (CT-COUNT)
030500             MOVE P3-NEW-CUST-TELEPHONE TO
030600                             CT-CUST-TELEPHONE (CT-COUNT)
030700             MOVE P3-NEW-CUST-EMAIL     TO
030800                             CT-CUST-EMAIL (CT-COUNT)
030900             MOVE P3-NEW-CUST-USER-ID   TO
031000                             CT-CUST-USER-ID (CT-COUNT)
031100             MOVE 'A'          TO WS-HK-STATUS (CT-COUNT)
031200             MOVE WS-RUN-DATE-N TO WS-HK-DATE-ADDED (CT-COUNT)
031300                                   WS-HK-LAST-MAINT-DATE (CT-COUNT)
031400             MOVE WS-RUN-TIME-N TO
031500                             WS-HK-LAST-MAINT-TIME (CT-COUNT)
031600             MOVE WS-MAINT-PROGRAM-NAME TO
031700                             WS-HK-LAST-MAINT-PGM (CT-COUNT)
031800             MOVE 1            TO WS-HK-MAINT-COUNT (CT-COUNT)
031900             ADD 1 TO WS-CREATE-CT
032000         ELSE
032100             SET P3-NOT-FOUND TO TRUE
032200             MOVE 'CUST-TABLE IS FULL' TO P3-RESPONSE-MESSAGE
032300             ADD 1 TO WS-REJECT-CT
032400         END-IF
032500     END-IF.
032600*
032700 2000-EXIT.
032800     EXIT.
032900*
033000 2100-UPDATE-CUSTOMER.
033100     MOVE ZERO TO P3-RETURN-CODE.
033200     MOVE SPACES TO P3-RESPONSE-MESSAGE.
033300     PERFORM 2200-LOOKUP-BY-ID THRU 2200-EXIT.
033400     IF P3-OK
033500         MOVE P3-NEW-ACCOUNT-NUMBER TO
033600                     CT-CUST-ACCOUNT-NUMBER (WS-SINGLE-INDEX)
033700         MOVE P3-NEW-CUST-NAME      TO
033800                     CT-CUST-NAME (WS-SINGLE-INDEX)
033900         MOVE P3-NEW-CUST-ADDRESS   TO
034000                     CT-CUST-ADDRESS (WS-SINGLE-INDEX)
034100         MOVE P3-NEW-CUST-TELEPHONE TO
034200                     CT-CUST-TELEPHONE (WS-SINGLE-INDEX)
034300         MOVE P3-NEW-CUST-EMAIL     TO
034400                     CT-CUST-EMAIL (WS-SINGLE-INDEX)
034500         MOVE WS-RUN-DATE-N TO
034600                     WS-HK-LAST-MAINT-DATE (WS-SINGLE-INDEX)
034700         MOVE WS-RUN-TIME-N TO
034800                     WS-HK-LAST-MAINT-TIME (WS-SINGLE-INDEX)
034900         MOVE WS-MAINT-PROGRAM-NAME TO
035000                     WS-HK-LAST-MAINT-PGM (WS-SINGLE-INDEX)
035100         ADD 1 TO WS-HK-MAINT-COUNT (WS-SINGLE-INDEX)
035200         ADD 1 TO WS-UPDATE-CT
035300     ELSE
035400         ADD 1 TO WS-REJECT-CT
035500     END-IF.
035600*
035700 2100-EXIT.
035800     EXIT.
035900*
036000 2200-LOOKUP-BY-ID.
036100     MOVE ZERO TO P3-RETURN-CODE.
036200     MOVE SPACES TO P3-RESPONSE-MESSAGE.
036300     MOVE ZERO TO WS-SINGLE-INDEX.
036400     PERFORM 2210-TEST-ONE-ID THRU 2210-EXIT
036500         VARYING WS-SUB1 FROM 1 BY 1
036600         UNTIL WS-SUB1 > CT-COUNT OR WS-SINGLE-INDEX NOT = ZERO.
036700     IF WS-SINGLE-INDEX = ZERO
036800         SET P3-NOT-FOUND TO TRUE
036900         MOVE 'CUSTOMER NOT FOUND' TO P3-RESPONSE-MESSAGE
037000     ELSE
037100         ADD 1 TO WS-LOOKUP-CT
037200     END-IF.
037300*
037400 2200-EXIT.
037500     EXIT.
037600*
037700 2210-TEST-ONE-ID.
037800     IF CT-CUST-ID (WS-SUB1) = P3-CUST-ID-REQ
037900         MOVE WS-SUB1 TO WS-SINGLE-INDEX
038000     END-IF.
038100*
038200 2210-EXIT.
038300     EXIT.
038400*
038500 2300-LOOKUP-BY-ACCOUNT.
038600     MOVE ZERO TO P3-RETURN-CODE.
038700     MOVE SPACES TO P3-RESPONSE-MESSAGE.
038800     MOVE ZERO TO WS-SINGLE-INDEX.
038900     MOVE P3-ACCOUNT-NUMBER-REQ TO WS-ACCOUNT-NUMBER-WORK.
039000     PERFORM 2310-TEST-ONE-ACCOUNT THRU 2310-EXIT
039100         VARYING WS-SUB1 FROM 1 BY 1
039200         UNTIL WS-SUB1 > CT-COUNT OR WS-SINGLE-INDEX NOT = ZERO.
039300     IF WS-SINGLE-INDEX = ZERO
039400         SET P3-NOT-FOUND TO TRUE
039500         MOVE 'ACCOUNT NUMBER NOT FOUND' TO P3-RESPONSE-MESSAGE
039600     ELSE
039700         ADD 1 TO WS-LOOKUP-CT
039800     END-IF.
039900*
040000 2300-EXIT.
040100     EXIT.
040200*
040300 2310-TEST-ONE-ACCOUNT.
040400     IF CT-CUST-ACCOUNT-NUMBER (WS-SUB1) = WS-ACCOUNT-NUMBER-WORK
040500         MOVE WS-SUB1 TO WS-SINGLE-INDEX
040600     END-IF.
040700*
040800 2310-EXIT.
040900     EXIT.
041000*
041100 2400-LOOKUP-BY-USER-ID.
041200     MOVE ZERO TO P3-RETURN-CODE.
041300     MOVE SPACES TO P3-RESPONSE-MESSAGE.
041400     MOVE ZERO TO WS-SINGLE-INDEX.
041500     PERFORM 2410-TEST-ONE-USER THRU 2410-EXIT
041600         VARYING WS-SUB1 FROM 1 BY 1
041700         UNTIL WS-SUB1 > CT-COUNT OR WS-SINGLE-INDEX NOT = ZERO.
041800     IF WS-SINGLE-INDEX = ZERO
041900         SET P3-NOT-FOUND TO TRUE
042000         MOVE 'NO CUSTOMER LINKED TO THAT USER ID' TO
042100                             P3-RESPONSE-MESSAGE
042200     ELSE
042300         ADD 1 TO WS-LOOKUP-CT
042400     END-IF.
042500*
042600 2400-EXIT.
042700     EXIT.
042800*
042900 2410-TEST-ONE-USER.
043000     IF CT-CUST-USER-ID (WS-SUB1) = P3-USER-ID-REQ
043100         MOVE WS-SUB1 TO WS-SINGLE-INDEX
043200     END-IF.
043300*
043400 2410-EXIT.
043500     EXIT.
043600*
043700 9100-LOAD-CUST-TABLE.
043800     READ CUS-FILE
043900         AT END
044000             MOVE '10' TO FS-CUS-FILE
044100     END-READ.
044200     IF WS-FIRST-LOAD-PASS AND FS-CUS-FILE = '00'
044300         IF TRACE-TRANSACTIONS
044400             DISPLAY 'PEB03 - FIRST CUS-FILE RECORD LOADED - '
044500                     'ACCOUNT = ' CUST-ACCOUNT-NUMBER
044600         END-IF
044700         SET WS-NOT-FIRST-LOAD-PASS TO TRUE
044800     END-IF.
044900     EVALUATE FS-CUS-FILE
045000         WHEN '00'
045100             ADD 1 TO CT-COUNT
045200             MOVE CUST-ID           TO CT-CUST-ID (CT-COUNT)
045300             MOVE CUST-ACCOUNT-NUMBER TO
045400                             CT-CUST-ACCOUNT-NUMBER (CT-COUNT)
045500             MOVE CUST-NAME         TO CT-CUST-NAME (CT-COUNT)
045600             MOVE CUST-ADDRESS      TO CT-CUST-ADDRESS (CT-COUNT)
045700             MOVE CUST-TELEPHONE    TO
045800                             CT-CUST-TELEPHONE (CT-COUNT)
045900             MOVE CUST-EMAIL        TO CT-CUST-EMAIL (CT-COUNT)
046000             MOVE CUST-USER-ID      TO CT-CUST-USER-ID (CT-COUNT)
046100             MOVE CUST-STATUS       TO WS-HK-STATUS (CT-COUNT)
046200             MOVE CUST-BRANCH-CODE  TO
046300                             WS-HK-BRANCH-CODE (CT-COUNT)
046400             MOVE CUST-PREFERRED-CONTACT TO
046500                             WS-HK-PREFERRED-CONTACT (CT-COUNT)
046600             MOVE CUST-LANGUAGE-CODE TO
046700                             WS-HK-LANGUAGE-CODE (CT-COUNT)
046800             MOVE CUST-STMT-PRINT-SW TO
046900                             WS-HK-STMT-PRINT-SW (CT-COUNT)
047000             MOVE CUST-CREDIT-LIMIT TO
047100                             WS-HK-CREDIT-LIMIT (CT-COUNT)
047200             MOVE CUST-YTD-PURCHASE-AMT TO
047300                             WS-HK-YTD-PURCHASE-AMT (CT-COUNT)
047400             MOVE CUST-DISCOUNT-PCT TO
047500                             WS-HK-DISCOUNT-PCT (CT-COUNT)
047600             MOVE CUST-LOYALTY-POINTS TO
047700                             WS-HK-LOYALTY-POINTS (CT-COUNT)
047800             MOVE CUST-REFERRED-BY-ID TO
047900                             WS-HK-REFERRED-BY-ID (CT-COUNT)
048000             MOVE CUST-DATE-ADDED   TO
048100                             WS-HK-DATE-ADDED (CT-COUNT)
048200             MOVE CUST-LAST-MAINT-DATE TO
048300                             WS-HK-LAST-MAINT-DATE (CT-COUNT)
048400             MOVE CUST-LAST-MAINT-TIME TO
048500                             WS-HK-LAST-MAINT-TIME (CT-COUNT)
048600             MOVE CUST-LAST-MAINT-PGM TO
048700                             WS-HK-LAST-MAINT-PGM (CT-COUNT)
048800             MOVE CUST-LAST-MAINT-USER TO
048900                             WS-HK-LAST-MAINT-USER (CT-COUNT)
049000             MOVE CUST-MAINT-COUNT  TO
049100                             WS-HK-MAINT-COUNT (CT-COUNT)
049200             IF CUST-ID > WS-NEXT-CUST-SEQ
049300                 MOVE CUST-ID TO WS-NEXT-CUST-SEQ
049400             END-IF
049500         WHEN '10'
049600             CONTINUE
049700         WHEN OTHER
049800             DISPLAY 'PEB03 - I-O ERROR ON CUS-FILE - STATUS = '
049900                     FS-CUS-FILE
050000             MOVE 16 TO RETURN-CODE
050100             GOBACK
050200     END-EVALUATE.
050300*
050400 9100-EXIT.
050500     EXIT.
050600*
050700 9400-READ-TRANS.
050800     READ CUSX-FILE
050900         AT END
051000             SET WS-CUSX-EOF TO TRUE
051100     END-READ.
051200     IF NOT WS-CUSX-EOF
051300         EVALUATE FS-CUSX-FILE
051400             WHEN '00'
051500                 CONTINUE
051600             WHEN OTHER
051700                 DISPLAY 'PEB03 - I-O ERROR ON CUSX-FILE - '
051800                         'STATUS = ' FS-CUSX-FILE
051900                 MOVE 16 TO RETURN-CODE
052000                 GOBACK
052100         END-EVALUATE
052200     END-IF.
052300*
052400 9400-EXIT.
052500     EXIT.
052600*
052700 9600-REWRITE-CUST-FILE.
052800     OPEN OUTPUT CUS-FILE.
052900     IF FS-CUS-FILE NOT = '00'
053000         DISPLAY 'PEB03 - REOPEN ERROR ON CUS-FILE - STATUS = '
053100                 FS-CUS-FILE
053200         MOVE 16 TO RETURN-CODE
053300         GOBACK
053400     END-IF.
053500     PERFORM 9610-WRITE-ONE-CUST THRU 9610-EXIT
053600         VARYING WS-SUB1 FROM 1 BY 1
053700         UNTIL WS-SUB1 > CT-COUNT.
053800     CLOSE CUS-FILE.
053900*
054000 9600-EXIT.
054100     EXIT.
054200*
054300 9610-WRITE-ONE-CUST.
054400     MOVE CT-CUST-ID (WS-SUB1)             TO CUST-ID.
054500     MOVE CT-CUST-ACCOUNT-NUMBER (WS-SUB1) TO CUST-ACCOUNT-NUMBER.
054600     MOVE CT-CUST-NAME (WS-SUB1)           TO CUST-NAME.
054700     MOVE CT-CUST-ADDRESS (WS-SUB1)        TO CUST-ADDRESS.
054800     MOVE CT-CUST-TELEPHONE (WS-SUB1)      TO CUST-TELEPHONE.
054900     MOVE CT-CUST-EMAIL (WS-SUB1)          TO CUST-EMAIL.
055000     MOVE CT-CUST-USER-ID (WS-SUB1)        TO CUST-USER-ID.
055100     MOVE WS-HK-STATUS (WS-SUB1)            TO CUST-STATUS.
055200     MOVE WS-HK-BRANCH-CODE (WS-SUB1)       TO CUST-BRANCH-CODE.
055300     MOVE WS-HK-PREFERRED-CONTACT (WS-SUB1) TO
055400                                     CUST-PREFERRED-CONTACT.
055500     MOVE WS-HK-LANGUAGE-CODE (WS-SUB1)     TO CUST-LANGUAGE-CODE.
055600     MOVE WS-HK-STMT-PRINT-SW (WS-SUB1)     TO CUST-STMT-PRINT-SW.
055700     MOVE WS-HK-CREDIT-LIMIT (WS-SUB1)      TO CUST-CREDIT-LIMIT.
055800     MOVE WS-HK-YTD-PURCHASE-AMT (WS-SUB1)  TO
055900                                     CUST-YTD-PURCHASE-AMT.
056000     MOVE WS-HK-DISCOUNT-PCT (WS-SUB1)      TO CUST-DISCOUNT-PCT.
056100     MOVE WS-HK-LOYALTY-POINTS (WS-SUB1)    TO CUST-LOYALTY-POINTS.
056200     MOVE WS-HK-REFERRED-BY-ID (WS-SUB1)    TO CUST-REFERRED-BY-ID.
056300     MOVE WS-HK-DATE-ADDED (WS-SUB1)        TO CUST-DATE-ADDED.
056400     MOVE WS-HK-LAST-MAINT-DATE (WS-SUB1)   TO CUST-LAST-MAINT-DATE.
056500     MOVE WS-HK-LAST-MAINT-TIME (WS-SUB1)   TO CUST-LAST-MAINT-TIME.
056600     MOVE WS-HK-LAST-MAINT-PGM (WS-SUB1)    TO CUST-LAST-MAINT-PGM.
056700     MOVE WS-HK-LAST-MAINT-USER (WS-SUB1)   TO CUST-LAST-MAINT-USER.
056800     MOVE WS-HK-MAINT-COUNT (WS-SUB1)       TO CUST-MAINT-COUNT.
056900     WRITE CUSTOMER-RECORD.
057000*
057100 9610-EXIT.
057200     EXIT.

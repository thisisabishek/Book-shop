000100******************************************************************
000200*                                                                *
000300* MODULE NAME = PEB06                                            *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop (Batch) -                *
000600*                     User authentication check                  *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      Pahana Edu Bookshop -- Data Processing                    *
001000*      PROPERTY OF PAHANA EDU BOOKSHOP - NOT FOR EXTERNAL USE     *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      Called by PEB01 once per ORDER-INPUT-FILE transaction to  *
001500*      verify the submitting user's credentials against          *
001600*      USER-TABLE before the order is allowed onto the posting   *
001700*      dispatch (PEB04/PEB05).  Checks user-id known, password   *
001800*      match, and the account-enabled flag, in that order, and   *
001900*      hands back the caller's role and (when the role is        *
002000*      CUSTOMER) the linked customer id for use by the posting   *
002100*      programs' customer lookup.                                *
002200*                                                                *
002300* ENTRY POINT = PEB06                                            *
002400*                                                                *
002500* CHANGE ACTIVITY :                                              *
002600*      $SEG(PEB06),COMP(PEBOOKS),PROD(BATCH   ):                  *
002700*                                                                *
002800*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002900*   $D0= INITIAL 100 940311 HD MFR  : NEW PROGRAM - BASE SYSTEM   *
003000*   $D1= CR00188 101 960205 HD RJT  : ADDED DISABLED-ACCOUNT CHECK*
003100*                                     AHEAD OF PASSWORD COMPARE -  *
003200*                                     MATCHES UPDATED SIGN-ON RULE*
003300*   $D2= CR00340 102 020311 HD MFR  : RESULT-CUST-ID ONLY SET WHEN*
003400*                                     ROLE IS CUSTOMER - ADMIN AND*
003500*                                     STAFF LOGONS LEAVE IT ZERO  *
003600*                                                                *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    PEB06.
004000 AUTHOR.        M FONSECA-REYES.
004100 INSTALLATION.  PAHANA EDU BOOKSHOP - DATA PROCESSING.
004200 DATE-WRITTEN.  03/11/94.
004300 DATE-COMPILED.
004400 SECURITY.      NONE.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS NUMERIC-TEST IS '0' THRU '9'
005300     UPSI-0 ON STATUS IS TRACE-LOGON-ATTEMPTS
005400     UPSI-0 OFF STATUS IS NO-TRACE-LOGON-ATTEMPTS.
005500******************************************************************
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800 01  WS-WORK-AREAS.
005900     05  WS-SUB1                 PIC 9(4)  COMP  VALUE ZERO.
005950     05  WS-SUB2                 PIC 9(4)  COMP  VALUE ZERO.
006000     05  WS-USER-INDEX           PIC S9(4) COMP  VALUE ZERO.
006050     05  WS-CUST-INDEX           PIC S9(4) COMP  VALUE ZERO.
006100*
006200 01  WS-ROLE-EDIT-AREA.
006300     05  WS-ROLE-SAVE            PIC X(10) VALUE SPACES.
006400 01  WS-ROLE-EDIT-BYTES REDEFINES WS-ROLE-EDIT-AREA.
006500     05  WS-ROLE-FIRST-BYTE      PIC X(01).
006600     05  WS-ROLE-REST-BYTES      PIC X(09).
006700*
006800 01  WS-USER-ID-DISPLAY          PIC 9(9)  VALUE ZERO.
006900 01  WS-USER-ID-ALPHA REDEFINES WS-USER-ID-DISPLAY
007000                                 PIC X(9).
007010*
007020 01  WS-CUST-ID-DISPLAY          PIC 9(9)  VALUE ZERO.
007030 01  WS-CUST-ID-ALPHA REDEFINES WS-CUST-ID-DISPLAY
007040                                 PIC X(9).
007100******************************************************************
007200 LINKAGE SECTION.
007300 COPY PEBWU6R.
007400 COPY PEBWTAB.
007500******************************************************************
007600 PROCEDURE DIVISION USING PEB06-REQUEST-AREA, USER-TABLE, CUST-TABLE.
007700******************************************************************
007800 0000-MAIN-CONTROL.
007900     PERFORM 5000-CHECK-LOGON THRU 5000-EXIT.
008000     GOBACK.
008100*
008200 0000-EXIT.
008300     EXIT.
008400*
008500 5000-CHECK-LOGON.
008600     SET P6-LOGIN-OK TO TRUE.
008700     MOVE SPACES TO P6-RESPONSE-MESSAGE.
008800     MOVE ZERO   TO P6-RESULT-USER-ID.
008900     MOVE SPACES TO P6-RESULT-ROLE.
009000     MOVE ZERO   TO P6-RESULT-CUST-ID.
009100     MOVE ZERO   TO WS-USER-INDEX.
009200     PERFORM 5010-TEST-ONE-USERNAME THRU 5010-EXIT
009300         VARYING WS-SUB1 FROM 1 BY 1
009400         UNTIL WS-SUB1 > UT-COUNT OR WS-USER-INDEX NOT = ZERO.
009500     IF WS-USER-INDEX = ZERO
009600         SET P6-LOGIN-BAD-USER TO TRUE
009700         MOVE 'USER NOT FOUND' TO P6-RESPONSE-MESSAGE
009800     ELSE
009900         IF UT-USER-ENABLED (WS-USER-INDEX) = ZERO
010000             SET P6-LOGIN-DISABLED TO TRUE
010100             MOVE 'ACCOUNT DISABLED' TO P6-RESPONSE-MESSAGE
010200         ELSE
010300             IF UT-USER-PASSWORD (WS-USER-INDEX) NOT =
010400                     P6-LOGIN-PASSWORD
010500                 SET P6-LOGIN-BAD-PASSWORD TO TRUE
010600                 MOVE 'PASSWORD DOES NOT MATCH' TO
010700                     P6-RESPONSE-MESSAGE
010800             ELSE
010900                 PERFORM 5020-BUILD-RESULT THRU 5020-EXIT
011000             END-IF
011100         END-IF
011200     END-IF.
011300     IF TRACE-LOGON-ATTEMPTS
011400         MOVE P6-RESULT-USER-ID TO WS-USER-ID-DISPLAY
011410         MOVE P6-RESULT-CUST-ID TO WS-CUST-ID-DISPLAY
011420         DISPLAY 'PEB06 LOGON ATTEMPT - USER: '
011500             P6-LOGIN-USERNAME ' USER-ID: ' WS-USER-ID-ALPHA
011510             ' CUST-ID: ' WS-CUST-ID-ALPHA
011520             ' RC: ' P6-RETURN-CODE
011600     END-IF.
011700*
011800 5000-EXIT.
011900     EXIT.
012000*
012100 5010-TEST-ONE-USERNAME.
012200     IF UT-USER-USERNAME (WS-SUB1) = P6-LOGIN-USERNAME
012300         MOVE WS-SUB1 TO WS-USER-INDEX
012400     END-IF.
012500*
012600 5010-EXIT.
012700     EXIT.
012800*
012900 5020-BUILD-RESULT.
013000     MOVE UT-USER-ID (WS-USER-INDEX)   TO P6-RESULT-USER-ID.
013100     MOVE UT-USER-ROLE (WS-USER-INDEX) TO P6-RESULT-ROLE.
013200     MOVE UT-USER-ROLE (WS-USER-INDEX) TO WS-ROLE-SAVE.
013300     IF WS-ROLE-EDIT-AREA = 'CUSTOMER'
013310         MOVE ZERO TO WS-CUST-INDEX
013320         PERFORM 5030-TEST-ONE-CUST THRU 5030-EXIT
013330             VARYING WS-SUB2 FROM 1 BY 1
013340             UNTIL WS-SUB2 > CT-COUNT OR WS-CUST-INDEX NOT = ZERO
013400         IF WS-CUST-INDEX NOT = ZERO
013410             MOVE CT-CUST-ID (WS-CUST-INDEX) TO P6-RESULT-CUST-ID
013420         END-IF
013500     END-IF.
013600*
013700 5020-EXIT.
013800     EXIT.
013810*
013820 5030-TEST-ONE-CUST.
013830     IF CT-CUST-USER-ID (WS-SUB2) = UT-USER-ID (WS-USER-INDEX)
013840         MOVE WS-SUB2 TO WS-CUST-INDEX
013850     END-IF.
013860*
013870 5030-EXIT.
013880     EXIT.

000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PEBWCOM                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop Order Posting -         *
000600*                     Common working storage, all PEB programs   *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      pebwcom.cpy                                               *
001000*      Pahana Edu Bookshop -- Data Processing                    *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      Eyecatcher header, run switches and the operator error    *
001500*      message layout shared by every PEB0n batch program, in    *
001600*      the same manner other PEB0n subprograms share a common    *
001700*      eyecatcher/status block.                                  *
001800*                                                                *
001900* CHANGE ACTIVITY :                                              *
002000*      $SEG(PEBWCOM),COMP(PEBOOKS),PROD(BATCH   ):                *
002100*                                                                *
002200*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002300*   $D0= INITIAL 100 940311 HD MFR  : NEW COPYBOOK - BASE SYSTEM  *
002400*   $P1= CR00147 101 970822 HD RJT  : ADD RUN-DATE/RUN-TIME       *
002500*   $P2= CR00201 102 990614 HD MFR  : Y2K - CENTURY IN RUN-DATE   *
002600*                                                                *
002700******************************************************************
002800 01  WS-PEB-HEADER.
002900     05  WS-PEB-EYECATCHER          PIC X(16) VALUE
003000                                     'PEBnnnnn-----WS'.
003100     05  WS-PEB-PROGRAM-ID          PIC X(8)  VALUE SPACES.
003200     05  WS-PEB-RUN-DATE            PIC 9(8)  VALUE ZERO.
003300     05  WS-PEB-RUN-TIME            PIC 9(6)  VALUE ZERO.
003400*
003500 01  WS-PEB-SWITCHES.
003600     05  ORD-EOF-SW                 PIC X(1)  VALUE 'N'.
003700         88  ORD-EOF                          VALUE 'Y'.
003800     05  ITM-EOF-SW                 PIC X(1)  VALUE 'N'.
003900         88  ITM-EOF                          VALUE 'Y'.
004000     05  CUS-EOF-SW                 PIC X(1)  VALUE 'N'.
004100         88  CUS-EOF                          VALUE 'Y'.
004200     05  USR-EOF-SW                 PIC X(1)  VALUE 'N'.
004300         88  USR-EOF                          VALUE 'Y'.
004400     05  ORDER-VALID-SW             PIC X(1)  VALUE 'Y'.
004500         88  ORDER-VALID                      VALUE 'Y'.
004600         88  ORDER-INVALID                    VALUE 'N'.
004700*
004800* Error / rejection message, one per rejected order or line,       *
004900* written to POSTING-REPORT and to SYSOUT.                        *
005000 01  WS-PEB-ERROR-MSG.
005100     05  EM-BILL-NUMBER             PIC X(30) VALUE SPACES.
005200     05  FILLER                     PIC X(1)  VALUE SPACE.
005300     05  EM-REASON                  PIC X(60) VALUE SPACES.
005400*
005500* Numeric-edited fields used to STRING messages together for the   *
005600* operator error/rejection line built by the PEB0n programs.      *
005700 01  WS-PEB-EDIT-FIELDS.
005800     05  WS-EDIT-QUANTITY           PIC ZZZZ9  VALUE ZERO.
005900     05  WS-EDIT-ITEM-ID            PIC ZZZZZZZZ9 VALUE ZERO.
006000     05  WS-EDIT-CUST-ID            PIC ZZZZZZZZ9 VALUE ZERO.
006100*
006200 01  WS-PEB-FILE-STATUS-TABLE.
006300     05  FS-ORD-FILE                PIC X(2)  VALUE '00'.
006400     05  FS-CUS-FILE                PIC X(2)  VALUE '00'.
006500     05  FS-USR-FILE                PIC X(2)  VALUE '00'.
006600     05  FS-ITM-FILE                PIC X(2)  VALUE '00'.
006700     05  FS-BIL-FILE                PIC X(2)  VALUE '00'.
006800     05  FS-BIT-FILE                PIC X(2)  VALUE '00'.
006900     05  FS-RPT-FILE                PIC X(2)  VALUE '00'.

000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PEBWITM                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop Order Posting -         *
000600*                     Item (catalog / stock) master record       *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      pebwitm.cpy                                               *
001000*      Pahana Edu Bookshop -- Data Processing                    *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      Catalog/stock master record - one entry per book title    *
001500*      the shop carries, with item code, name, description,      *
001600*      category, packed unit price and on-hand stock quantity,   *
001650*      plus the reorder/warehouse control block and the          *
001700*      maintenance/audit block PEB01 stamps on every rewrite.    *
001800*                                                                *
001900* CHANGE ACTIVITY :                                              *
002000*      $SEG(PEBWITM),COMP(PEBOOKS),PROD(BATCH   ):                *
002100*                                                                *
002200*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002300*   $D0= INITIAL 100 940311 HD MFR  : NEW COPYBOOK - BASE SYSTEM  *
002400*   $P1= CR00147 101 970822 HD RJT  : ADD ITEM-CATEGORY           *
002450*   $P2= CR00461 102 060517 HD RJT  : ADD REORDER/WAREHOUSE AND   *
002460*                                     MAINTENANCE/AUDIT BLOCKS    *
002470*                                     PER DATA ADMIN STANDARDS    *
002480*                                     FOR MASTER FILES            *
002500*                                                                *
002600******************************************************************
002700 01  ITEM-RECORD.
002800     05  ITEM-ID                    PIC 9(9).
002900     05  ITEM-CODE                  PIC X(20).
003000     05  ITEM-NAME                  PIC X(100).
003100     05  ITEM-DESCRIPTION           PIC X(500).
003200     05  ITEM-PRICE                 PIC S9(8)V99 COMP-3.
003300     05  ITEM-STOCK-QUANTITY        PIC S9(7).
003400     05  ITEM-CATEGORY              PIC X(50).
003410     05  ITEM-STOCK-CONTROL-BLOCK.
003420         10  ITEM-STATUS            PIC X(1)  VALUE 'A'.
003430             88  ITEM-STATUS-ACTIVE           VALUE 'A'.
003440             88  ITEM-STATUS-DISCONTINUED     VALUE 'D'.
003450         10  ITEM-REORDER-POINT     PIC S9(7)  VALUE 0.
003460         10  ITEM-REORDER-QTY       PIC S9(7)  VALUE 0.
003470         10  ITEM-WAREHOUSE-LOC     PIC X(10) VALUE SPACES.
003480         10  ITEM-SUPPLIER-CODE     PIC X(10) VALUE SPACES.
003490         10  ITEM-UNIT-OF-MEASURE   PIC X(4)  VALUE 'EA'.
003500         10  ITEM-WEIGHT-OZ         PIC S9(5)V99 COMP-3 VALUE 0.
003510         10  ITEM-YTD-UNITS-SOLD    PIC S9(7)  COMP-3 VALUE 0.
003520         10  ITEM-LAST-SOLD-DATE    PIC 9(8)  VALUE ZERO.
003530     05  ITEM-AUDIT-BLOCK.
003540         10  ITEM-DATE-ADDED        PIC 9(8)  VALUE ZERO.
003550         10  ITEM-LAST-MAINT-DATE   PIC 9(8)  VALUE ZERO.
003560         10  ITEM-LAST-MAINT-TIME   PIC 9(6)  VALUE ZERO.
003570         10  ITEM-LAST-MAINT-PGM    PIC X(8)  VALUE SPACES.
003580         10  ITEM-MAINT-COUNT       PIC 9(5)  COMP-3 VALUE 0.
003590* Reserved for future expansion - not yet assigned to any field. *
003600     05  FILLER                     PIC X(40).

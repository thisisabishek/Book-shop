000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PEBWC3R                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop Customer Master -       *
000600*                     CUST-TRANS-FILE transaction record layout  *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      pebwc3r.cpy                                               *
001000*      Pahana Edu Bookshop -- Data Processing                    *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      One transaction record read by PEB03 from CUST-TRANS-FILE,*
001500*      driving createCustomer/updateCustomer/lookup processing   *
001600*      against CUST-TABLE, keyed by the P3-REQUEST-ID action     *
001700*      code -- the same request/response commarea shape used by  *
001800*      PEBWI2R, restated here as a flat file record because      *
001900*      customer master maintenance runs as its own job step      *
002000*      rather than as a CALLed subprogram of the nightly order-  *
002100*      posting run.                                              *
002200*                                                                *
002300* CHANGE ACTIVITY :                                              *
002400*      $SEG(PEBWC3R),COMP(PEBOOKS),PROD(BATCH   ):                *
002500*                                                                *
002600*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002700*   $D0= INITIAL 100 940311 HD MFR  : NEW COPYBOOK - BASE SYSTEM  *
002800*                                                                *
002900******************************************************************
003000 01  CUST-TRANS-RECORD.
003100     05  P3-REQUEST-ID              PIC X(6).
003200         88  P3-REQ-LOOKUP-BY-ID               VALUE '02LKID'.
003300         88  P3-REQ-LOOKUP-BY-ACCOUNT          VALUE '02LKAC'.
003400         88  P3-REQ-LOOKUP-BY-USER             VALUE '02LKUS'.
003500         88  P3-REQ-CREATE-CUSTOMER            VALUE '02CRCU'.
003600         88  P3-REQ-UPDATE-CUSTOMER            VALUE '02UPCU'.
003700     05  P3-RETURN-CODE             PIC 9(2)  VALUE ZERO.
003800         88  P3-OK                              VALUE 0.
003900         88  P3-NOT-FOUND                       VALUE 20.
004000         88  P3-DUPLICATE-ACCOUNT               VALUE 21.
004100     05  P3-RESPONSE-MESSAGE        PIC X(60) VALUE SPACES.
004200     05  P3-CUST-ID-REQ             PIC 9(9)  VALUE ZERO.
004300     05  P3-ACCOUNT-NUMBER-REQ      PIC X(20) VALUE SPACES.
004400     05  P3-USER-ID-REQ             PIC 9(9)  VALUE ZERO.
004500     05  P3-NEW-CUST-DATA.
004600         10  P3-NEW-ACCOUNT-NUMBER  PIC X(20) VALUE SPACES.
004700         10  P3-NEW-CUST-NAME       PIC X(100) VALUE SPACES.
004800         10  P3-NEW-CUST-ADDRESS    PIC X(200) VALUE SPACES.
004900         10  P3-NEW-CUST-TELEPHONE  PIC X(20) VALUE SPACES.
005000         10  P3-NEW-CUST-EMAIL      PIC X(100) VALUE SPACES.
005100         10  P3-NEW-CUST-USER-ID    PIC 9(9)  VALUE ZERO.
005200     05  FILLER                     PIC X(30) VALUE SPACES.

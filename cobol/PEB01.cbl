000100******************************************************************
000200*                                                                *
000300* MODULE NAME = PEB01                                            *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop (Batch) -                *
000600*                     Order Posting run controller                *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      Pahana Edu Bookshop -- Data Processing                    *
001000*      PROPERTY OF PAHANA EDU BOOKSHOP - NOT FOR EXTERNAL USE     *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      Nightly order-posting run.  Loads the customer, user and  *
001500*      item masters into storage, reads ORDER-INPUT-FILE header  *
001600*      and line records, routes each order to PEB04 (BILLSVC)    *
001700*      or PEB05 (STOREFRT) according to ORD-SOURCE, prints the   *
001800*      two-section POSTING-REPORT (order detail with a control   *
001900*      break on bill number, then the catalog stock listing),    *
002000*      and rewrites ITEM-FILE/BIL-FILE/BIT-FILE with the postings*
002100*      accumulated during the run.                                *
002200*                                                                *
002300* ENTRY POINT = PEB01                                            *
002400*                                                                *
002500* CHANGE ACTIVITY :                                              *
002600*      $SEG(PEB01),COMP(PEBOOKS),PROD(BATCH   ):                  *
002700*                                                                *
002800*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002900*   $D0= INITIAL 100 940311 HD MFR  : NEW PROGRAM - BASE SYSTEM   *
003000*   $D1= CR00098 100 940822 HD MFR  : ADD STOCK LISTING SECTION   *
003100*   $D2= CR00112 100 941130 HD RJT  : CONTROL BREAK ON BILL NBR   *
003200*   $D3= CR00147 101 970822 HD RJT  : ADD ITEM-CATEGORY TO STOCK  *
003300*                                     LISTING, CARRY CUST-EMAIL   *
003400*   $D4= CR00198 101 980210 HD MFR  : REJECT ORDERS FOR DISABLED  *
003500*                                     USER-ID BEFORE POSTING      *
003600*   $D5= CR00201 102 990614 HD MFR  : Y2K - RUN-DATE/BILL-DATE    *
003700*                                     WIDENED TO CCYYMMDD         *
003800*   $D6= CR00246 103 991103 HD RJT  : Y2K FOLLOW-UP - VERIFIED    *
003900*                                     CENTURY WINDOW NOT NEEDED   *
004000*                                     ON WRITTEN DATES            *
004100*   $D7= CR00302 103 020509 HD RJT  : ADD STOREFRONT SOURCE (PEB05)*
004200*   $D8= CR00302 103 020516 HD RJT  : DISPATCH ON ORD-SOURCE      *
004300*   $D9= CR00302 103 020523 HD RJT  : ADD LOGIN VALIDATION (PEB06)*
004400*   $P1= CR00365 104 040214 HD MFR  : RUN CONTROL TOTALS LINE     *
004500*   $P2= CR00410 104 050930 HD RJT  : RAISE ITEM-TABLE TO 500,    *
004600*                                     ADD UPSI-0 STOCK SKIP SWITCH*
004650*   $P3= CR00461 105 060517 HD RJT  : STAMP MAINTENANCE/AUDIT AND *
004660*                                     STOCK-CONTROL/DISCOUNT      *
004670*                                     FIELDS ADDED TO ITEM AND    *
004680*                                     BILL-ITEM MASTERS ON REWRITE*
004700*                                                                *
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.    PEB01.
005100 AUTHOR.        M FONSECA-REYES.
005200 INSTALLATION.  PAHANA EDU BOOKSHOP - DATA PROCESSING.
005300 DATE-WRITTEN.  03/11/94.
005400 DATE-COMPILED.
005500 SECURITY.      NONE.
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-370.
006000 OBJECT-COMPUTER. IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS NUMERIC-TEST IS '0' THRU '9'
006400     UPSI-0 ON STATUS IS SKIP-STOCK-LISTING
006500     UPSI-0 OFF STATUS IS RUN-STOCK-LISTING.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT ORD-FILE ASSIGN TO ORDFILE
006900         ACCESS IS SEQUENTIAL
007000         FILE STATUS IS FS-ORD-FILE.
007100     SELECT CUS-FILE ASSIGN TO CUSFILE
007200         ACCESS IS SEQUENTIAL
007300         FILE STATUS IS FS-CUS-FILE.
007400     SELECT USR-FILE ASSIGN TO USRFILE
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS IS FS-USR-FILE.
007700     SELECT ITM-FILE ASSIGN TO ITMFILE
007800         ACCESS IS SEQUENTIAL
007900         FILE STATUS IS FS-ITM-FILE.
008000     SELECT BIL-FILE ASSIGN TO BILFILE
008100         ACCESS IS SEQUENTIAL
008200         FILE STATUS IS FS-BIL-FILE.
008300     SELECT BIT-FILE ASSIGN TO BITFILE
008400         ACCESS IS SEQUENTIAL
008500         FILE STATUS IS FS-BIT-FILE.
008600     SELECT RPT-FILE ASSIGN TO RPTFILE
008700         ACCESS IS SEQUENTIAL
008800         FILE STATUS IS FS-RPT-FILE.
008900******************************************************************
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  ORD-FILE
009300     RECORDING MODE IS F.
009400 COPY PEBWORD.
009500 FD  CUS-FILE
009600     RECORDING MODE IS F.
009700 COPY PEBWCUS.
009800 FD  USR-FILE
009900     RECORDING MODE IS F.
010000 COPY PEBWUSR.
010100 FD  ITM-FILE
010200     RECORDING MODE IS F.
010300 COPY PEBWITM.
010400 FD  BIL-FILE
010500     RECORDING MODE IS F.
010600 COPY PEBWBIL.
010700 FD  BIT-FILE
010800     RECORDING MODE IS F.
010900 COPY PEBWBIT.
011000 FD  RPT-FILE
011100     RECORDING MODE IS F.
011200 01  RPT-FILE-RECORD             PIC X(127).
011300******************************************************************
011400 WORKING-STORAGE SECTION.
011500 COPY PEBWCOM.
011600 COPY PEBWTAB.
011700 COPY PEBWRPT.
011800 COPY PEBWI2R.
011900 COPY PEBWC3R.
012000 COPY PEBWU6R.
012100 COPY PEBWB4R.
012200*
012300 01  SYSTEM-DATE-AND-TIME.
012400     05  WS-ACCEPT-DATE.
012500         10  WS-ACCEPT-YY        PIC 9(2).
012600         10  WS-ACCEPT-MM        PIC 9(2).
012700         10  WS-ACCEPT-DD        PIC 9(2).
012800     05  WS-ACCEPT-TIME.
012900         10  WS-ACCEPT-HH        PIC 9(2).
013000         10  WS-ACCEPT-MN        PIC 9(2).
013100         10  WS-ACCEPT-SS        PIC 9(2).
013200         10  WS-ACCEPT-HS        PIC 9(2).
013210     05  WS-CENTURY              PIC 9(2)  VALUE ZERO.
013220*
013230* Y2K remediation - CR00201: 2-digit ACCEPT FROM DATE year is       *
013240* windowed into a century before it is built into the run-date     *
013250* stamp carried in WS-PEB-HEADER.                                  *
013260 01  WS-RUN-DATE-PARTS.
013270     05  WS-RUN-CENTURY          PIC 9(2).
013280     05  WS-RUN-YY               PIC 9(2).
013290     05  WS-RUN-MM               PIC 9(2).
013300     05  WS-RUN-DD               PIC 9(2).
013310 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE-PARTS
013320                                 PIC 9(8).
013330 01  WS-RUN-TIME-PARTS.
013340     05  WS-RUN-HH               PIC 9(2).
013350     05  WS-RUN-MN               PIC 9(2).
013360     05  WS-RUN-SS               PIC 9(2).
013370 01  WS-RUN-TIME-N REDEFINES WS-RUN-TIME-PARTS
013380                                 PIC 9(6).
013390*
013800 01  WS-RUN-COUNTERS.
013900     05  WS-NEXT-BILL-SEQ        PIC 9(9)  COMP  VALUE ZERO.
014000     05  WS-NEXT-ITEM-SEQ        PIC 9(9)  COMP  VALUE ZERO.
014100     05  WS-ORDER-COUNT          PIC 9(7)  COMP  VALUE ZERO.
014200     05  WS-LINE-COUNT           PIC 9(7)  COMP  VALUE ZERO.
014300     05  WS-REJECT-COUNT         PIC 9(7)  COMP  VALUE ZERO.
014400     05  WS-RUN-TOTAL-AMOUNT     PIC S9(9)V99 COMP-3 VALUE 0.
014500     05  WS-SUB1                 PIC 9(4)  COMP  VALUE ZERO.
014600     05  WS-SUB2                 PIC 9(4)  COMP  VALUE ZERO.
014610*
014620* CR00461 - standalone counters/switches used by the master-      *
014630* rewrite housekeeping stamp logic in 9610/9630.                  *
014640 77  WS-MAINT-PROGRAM-NAME       PIC X(8)  VALUE 'PEB01'.
014650 77  WS-STAMP-SW                 PIC X(1)  VALUE 'Y'.
014660     88  WS-FIRST-PASS-STAMP             VALUE 'Y'.
014670     88  WS-NOT-FIRST-PASS-STAMP         VALUE 'N'.
014680 77  WS-MAINT-LOOP-SUB           PIC 9(4)  COMP  VALUE ZERO.
014700*
014800* Order accumulation area -- one header plus its lines, loaded    *
014900* from ORD-FILE before the order is handed to PEB04/PEB05.        *
015000 01  WS-CURRENT-ORDER.
015100     05  WS-ORD-CUSTOMER-ID      PIC 9(9)  VALUE ZERO.
015200     05  WS-ORD-USER-ID          PIC 9(9)  VALUE ZERO.
015300     05  WS-ORD-SOURCE           PIC X(8)  VALUE SPACES.
015400     05  WS-ORD-BILL-NUMBER      PIC X(30) VALUE SPACES.
015500     05  WS-ORD-LOGIN-USERNAME   PIC X(20) VALUE SPACES.
015600     05  WS-ORD-LOGIN-PASSWORD   PIC X(20) VALUE SPACES.
015900*
016500* Stock-status running totals, one accumulator per status value.  *
016600 01  WS-STOCK-TOTALS.
016700     05  WS-STOCK-OUT-CT         PIC 9(5)  COMP  VALUE ZERO.
016800     05  WS-STOCK-LOW-CT         PIC 9(5)  COMP  VALUE ZERO.
016900     05  WS-STOCK-IN-CT          PIC 9(5)  COMP  VALUE ZERO.
017000 01  WS-STOCK-TOTALS-TABLE REDEFINES WS-STOCK-TOTALS.
017100     05  WS-STOCK-CT OCCURS 3 TIMES PIC 9(5) COMP.
017200******************************************************************
017300 PROCEDURE DIVISION.
017400******************************************************************
017410 0000-MAIN-CONTROL.
017420     PERFORM 0100-INITIALISE THRU 0100-EXIT.
017430     PERFORM 0200-PROCESS-ORDERS THRU 0200-EXIT.
017440     PERFORM 0400-STOCK-REPORT THRU 0400-EXIT.
017450     PERFORM 0900-TERMINATE THRU 0900-EXIT.
017460     GOBACK.
017470*
017480 0000-EXIT.
017490     EXIT.
017491*
017500 0100-INITIALISE.
017600     ACCEPT WS-ACCEPT-DATE FROM DATE.
017700     ACCEPT WS-ACCEPT-TIME FROM TIME.
017710     IF WS-ACCEPT-YY < 50
017720         MOVE 20 TO WS-CENTURY
017730     ELSE
017740         MOVE 19 TO WS-CENTURY
017750     END-IF.
017760     MOVE WS-CENTURY  TO WS-RUN-CENTURY.
017770     MOVE WS-ACCEPT-YY TO WS-RUN-YY.
017780     MOVE WS-ACCEPT-MM TO WS-RUN-MM.
017790     MOVE WS-ACCEPT-DD TO WS-RUN-DD.
017800     MOVE WS-RUN-DATE-N TO WS-PEB-RUN-DATE.
017810     MOVE WS-ACCEPT-HH TO WS-RUN-HH.
017820     MOVE WS-ACCEPT-MN TO WS-RUN-MN.
017830     MOVE WS-ACCEPT-SS TO WS-RUN-SS.
017900     MOVE WS-RUN-TIME-N TO WS-PEB-RUN-TIME.
018000     MOVE 'PEB01'   TO WS-PEB-PROGRAM-ID.
018100     DISPLAY 'PEB01 - ORDER POSTING RUN STARTED - '
018200             WS-PEB-RUN-DATE ' ' WS-PEB-RUN-TIME.
018300     PERFORM 9100-OPEN-FILES THRU 9100-EXIT.
018400     PERFORM 9200-LOAD-MASTERS THRU 9200-EXIT.
018500     PERFORM 9300-PRINT-REPORT-HEADINGS THRU 9300-EXIT.
018600*
018700 0100-EXIT.
018800     EXIT.
018900*
019000 0200-PROCESS-ORDERS.
019100     PERFORM 9400-READ-ORDER THRU 9400-EXIT.
019200     PERFORM 0210-BUILD-ONE-ORDER THRU 0210-EXIT
019300         UNTIL ORD-EOF.
019400*
019500 0200-EXIT.
019600     EXIT.
019700*
019800 0210-BUILD-ONE-ORDER.
019900     IF ORD-IS-HEADER
020000         MOVE ORD-CUSTOMER-ID    TO WS-ORD-CUSTOMER-ID
020100         MOVE ORD-USER-ID        TO WS-ORD-USER-ID
020200         MOVE ORD-SOURCE         TO WS-ORD-SOURCE
020300         MOVE ORD-BILL-NUMBER    TO WS-ORD-BILL-NUMBER
020400         MOVE ORD-LOGIN-USERNAME TO WS-ORD-LOGIN-USERNAME
020500         MOVE ORD-LOGIN-PASSWORD TO WS-ORD-LOGIN-PASSWORD
020600         MOVE ZERO               TO PP-LINE-COUNT
020800         PERFORM 9400-READ-ORDER THRU 9400-EXIT
020900         PERFORM 0220-COLLECT-LINES THRU 0220-EXIT
021000             UNTIL ORD-EOF OR ORD-IS-HEADER
021100         PERFORM 0230-DISPATCH-ORDER THRU 0230-EXIT
021200     ELSE
021300         PERFORM 9400-READ-ORDER THRU 9400-EXIT
021400     END-IF.
021500*
021600 0210-EXIT.
021700     EXIT.
021800*
021900 0220-COLLECT-LINES.
022000     ADD 1 TO PP-LINE-COUNT.
022100     MOVE ORD-LINE-ITEM-ID  TO PP-LINE-ITEM-ID (PP-LINE-COUNT).
022200     MOVE ORD-LINE-QUANTITY TO PP-LINE-QUANTITY (PP-LINE-COUNT).
022300     PERFORM 9400-READ-ORDER THRU 9400-EXIT.
022400*
022500 0220-EXIT.
022600     EXIT.
022700*
022800 0230-DISPATCH-ORDER.
022900     ADD 1 TO WS-ORDER-COUNT.
023000     MOVE WS-ORD-LOGIN-USERNAME TO P6-LOGIN-USERNAME.
023100     MOVE WS-ORD-LOGIN-PASSWORD TO P6-LOGIN-PASSWORD.
023200     CALL 'PEB06' USING PEB06-REQUEST-AREA, USER-TABLE, CUST-TABLE.
023300     IF NOT P6-LOGIN-OK
023400         ADD PP-LINE-COUNT TO WS-REJECT-COUNT
023500         MOVE WS-ORD-BILL-NUMBER TO EM-BILL-NUMBER
023600         MOVE P6-RESPONSE-MESSAGE TO EM-REASON
023700         PERFORM 9500-WRITE-REJECT-LINE THRU 9500-EXIT
023800     ELSE
023900         MOVE WS-ORD-CUSTOMER-ID    TO PP-CUSTOMER-ID
024000         MOVE WS-ORD-USER-ID        TO PP-USER-ID
024100         MOVE WS-ORD-BILL-NUMBER    TO PP-BILL-NUMBER
024200         IF WS-ORD-SOURCE = 'STOREFRT'
024300             CALL 'PEB05' USING PEB-POST-REQUEST, CUST-TABLE,
024310                  ITEM-TABLE, BILL-TABLE, BILLITEM-TABLE,
024320                  WS-NEXT-BILL-SEQ
024500         ELSE
024600             CALL 'PEB04' USING PEB-POST-REQUEST, CUST-TABLE,
024610                  ITEM-TABLE, BILL-TABLE, BILLITEM-TABLE,
024620                  WS-NEXT-BILL-SEQ
024800         END-IF
024900         IF PP-POSTED
025000             ADD PP-RESULT-LINE-COUNT TO WS-LINE-COUNT
025100             ADD PP-RESULT-TOTAL-AMOUNT TO WS-RUN-TOTAL-AMOUNT
025200             PERFORM 0300-WRITE-ORDER-DETAIL THRU 0300-EXIT
025300         ELSE
025400             ADD PP-LINE-COUNT TO WS-REJECT-COUNT
025500             MOVE PP-BILL-NUMBER TO EM-BILL-NUMBER
025600             MOVE PP-REASON-MESSAGE TO EM-REASON
025700             PERFORM 9500-WRITE-REJECT-LINE THRU 9500-EXIT
025800         END-IF
025900     END-IF.
026000*
026100 0230-EXIT.
026200     EXIT.
026300*
026400 0300-WRITE-ORDER-DETAIL.
026500     PERFORM 0310-WRITE-ONE-DETAIL-LINE THRU 0310-EXIT
026600         VARYING WS-SUB1 FROM 1 BY 1
026700         UNTIL WS-SUB1 > PP-RESULT-LINE-COUNT.
026800     MOVE SPACES TO RPT-LINE.
026900     MOVE PP-RESULT-TOTAL-AMOUNT TO RPT-OT-AMOUNT.
027000     WRITE RPT-FILE-RECORD FROM RPT-ORDER-TOTAL-LINE.
027100*
027200 0300-EXIT.
027300     EXIT.
027400*
027500 0310-WRITE-ONE-DETAIL-LINE.
027600     MOVE SPACES TO RPT-LINE.
027700     MOVE PP-RESULT-BILL-NUMBER    TO RPT-D-BILL-NUMBER.
027800     MOVE PP-RL-ITEM-CODE (WS-SUB1) TO RPT-D-ITEM-CODE.
027900     MOVE PP-RL-ITEM-NAME (WS-SUB1) TO RPT-D-ITEM-NAME.
028000     MOVE PP-RL-QUANTITY  (WS-SUB1) TO RPT-D-QUANTITY.
028100     MOVE PP-RL-UNIT-PRICE (WS-SUB1) TO RPT-D-UNIT-PRICE.
028200     MOVE PP-RL-LINE-TOTAL (WS-SUB1) TO RPT-D-LINE-TOTAL.
028300     WRITE RPT-FILE-RECORD FROM RPT-DETAIL-LINE.
028400*
028500 0310-EXIT.
028600     EXIT.
028700*
028800 0400-STOCK-REPORT.
028900     IF RUN-STOCK-LISTING
029000         MOVE SPACES TO RPT-LINE
029100         WRITE RPT-FILE-RECORD FROM RPT-LINE
029200         MOVE SPACES TO RPT-LINE
029300         MOVE 'CATALOG STOCK LISTING' TO RPT-S-ITEM-NAME
029400         WRITE RPT-FILE-RECORD FROM RPT-STOCK-LINE
029500         PERFORM 0410-CLASSIFY-AND-PRINT THRU 0410-EXIT
029600             VARYING WS-SUB1 FROM 1 BY 1
029700             UNTIL WS-SUB1 > IT-COUNT
029800         PERFORM 0420-WRITE-STOCK-TOTALS THRU 0420-EXIT
029900     END-IF.
030000*
030100 0400-EXIT.
030200     EXIT.
030300*
030400 0410-CLASSIFY-AND-PRINT.
030500     MOVE IT-ITEM-ID (WS-SUB1) TO P2-ITEM-ID-REQ.
030600     MOVE IT-ITEM-STOCK-QUANTITY (WS-SUB1) TO P2-STOCK-QUANTITY-IN.
030700     SET P2-REQ-CLASSIFY-STOCK TO TRUE.
030800     CALL 'PEB02' USING PEB02-REQUEST-AREA, ITEM-TABLE,
030810          WS-NEXT-ITEM-SEQ.
030900     MOVE SPACES TO RPT-LINE.
031000     MOVE IT-ITEM-CODE (WS-SUB1)     TO RPT-S-ITEM-CODE.
031100     MOVE IT-ITEM-NAME (WS-SUB1)     TO RPT-S-ITEM-NAME.
031200     MOVE IT-ITEM-CATEGORY (WS-SUB1) TO RPT-S-CATEGORY.
031300     MOVE IT-ITEM-STOCK-QUANTITY (WS-SUB1)
031400                                     TO RPT-S-STOCK-QUANTITY.
031500     MOVE P2-STOCK-STATUS            TO RPT-S-STOCK-STATUS.
031600     WRITE RPT-FILE-RECORD FROM RPT-STOCK-LINE.
031700     EVALUATE P2-STOCK-STATUS
031800         WHEN 'Out of Stock'
031900             ADD 1 TO WS-STOCK-OUT-CT
032000         WHEN 'Low Stock'
032100             ADD 1 TO WS-STOCK-LOW-CT
032200         WHEN OTHER
032300             ADD 1 TO WS-STOCK-IN-CT
032400     END-EVALUATE.
032500*
032600 0410-EXIT.
032700     EXIT.
032800*
032900 0420-WRITE-STOCK-TOTALS.
033000     MOVE SPACES TO RPT-LINE.
033100     MOVE 'Out of Stock' TO RPT-ST-STATUS.
033200     MOVE WS-STOCK-OUT-CT TO RPT-ST-COUNT.
033300     WRITE RPT-FILE-RECORD FROM RPT-STOCK-TOTAL-LINE.
033400     MOVE SPACES TO RPT-LINE.
033500     MOVE 'Low Stock' TO RPT-ST-STATUS.
033600     MOVE WS-STOCK-LOW-CT TO RPT-ST-COUNT.
033700     WRITE RPT-FILE-RECORD FROM RPT-STOCK-TOTAL-LINE.
033800     MOVE SPACES TO RPT-LINE.
033900     MOVE 'In Stock' TO RPT-ST-STATUS.
034000     MOVE WS-STOCK-IN-CT TO RPT-ST-COUNT.
034100     WRITE RPT-FILE-RECORD FROM RPT-STOCK-TOTAL-LINE.
034200*
034300 0420-EXIT.
034400     EXIT.
034500*
034600 0900-TERMINATE.
034700     MOVE SPACES TO RPT-LINE.
034800     MOVE WS-ORDER-COUNT TO RPT-GT-ORDER-COUNT.
034900     MOVE WS-LINE-COUNT  TO RPT-GT-LINE-COUNT.
035000     MOVE WS-RUN-TOTAL-AMOUNT TO RPT-GT-AMOUNT.
035100     WRITE RPT-FILE-RECORD FROM RPT-GRAND-TOTAL-LINE.
035200     PERFORM 9600-REWRITE-MASTERS THRU 9600-EXIT.
035300     PERFORM 9700-CLOSE-FILES THRU 9700-EXIT.
035400     DISPLAY 'PEB01 - ORDERS POSTED  = ' WS-ORDER-COUNT.
035500     DISPLAY 'PEB01 - LINES POSTED   = ' WS-LINE-COUNT.
035600     DISPLAY 'PEB01 - LINES REJECTED = ' WS-REJECT-COUNT.
035700     DISPLAY 'PEB01 - ORDER POSTING RUN ENDED'.
035900*
036000 0900-EXIT.
036100     EXIT.
036200*
036300 9100-OPEN-FILES.
036400     OPEN INPUT  ORD-FILE
036500          INPUT  CUS-FILE
036600          INPUT  USR-FILE
036700          INPUT  ITM-FILE
036800          OUTPUT RPT-FILE.
036900     IF FS-ORD-FILE NOT = '00' OR FS-CUS-FILE NOT = '00'
037000        OR FS-USR-FILE NOT = '00' OR FS-ITM-FILE NOT = '00'
037100        OR FS-RPT-FILE NOT = '00'
037200         DISPLAY 'PEB01 - ERROR OPENING INPUT FILES'
037300         DISPLAY 'PEB01 - ORD=' FS-ORD-FILE ' CUS=' FS-CUS-FILE
037400                 ' USR=' FS-USR-FILE ' ITM=' FS-ITM-FILE
037500                 ' RPT=' FS-RPT-FILE
037600         MOVE 16 TO RETURN-CODE
037700         GOBACK
037800     END-IF.
037900     OPEN OUTPUT BIL-FILE
038000          OUTPUT BIT-FILE.
038100     IF FS-BIL-FILE NOT = '00' OR FS-BIT-FILE NOT = '00'
038200         DISPLAY 'PEB01 - ERROR OPENING OUTPUT FILES'
038300         MOVE 16 TO RETURN-CODE
038400         GOBACK
038500     END-IF.
038600*
038700 9100-EXIT.
038800     EXIT.
038900*
039000 9200-LOAD-MASTERS.
039100     MOVE ZERO TO CT-COUNT.
039200     PERFORM 9210-LOAD-ONE-CUSTOMER THRU 9210-EXIT
039300         UNTIL CUS-EOF.
039400     MOVE ZERO TO UT-COUNT.
039500     PERFORM 9220-LOAD-ONE-USER THRU 9220-EXIT
039600         UNTIL USR-EOF.
039700     MOVE ZERO TO IT-COUNT.
039800     PERFORM 9230-LOAD-ONE-ITEM THRU 9230-EXIT
039900         UNTIL ITM-EOF.
040000*
040100 9200-EXIT.
040200     EXIT.
040300*
040400 9210-LOAD-ONE-CUSTOMER.
040500     READ CUS-FILE AT END SET CUS-EOF TO TRUE.
040600     IF NOT CUS-EOF
040700         ADD 1 TO CT-COUNT
040800         MOVE CUSTOMER-RECORD TO CT-ENTRY (CT-COUNT)
040900     END-IF.
041000*
041100 9210-EXIT.
041200     EXIT.
041300*
041400 9220-LOAD-ONE-USER.
041500     READ USR-FILE AT END SET USR-EOF TO TRUE.
041600     IF NOT USR-EOF
041700         ADD 1 TO UT-COUNT
041800         MOVE USER-RECORD TO UT-ENTRY (UT-COUNT)
041900     END-IF.
042000*
042100 9220-EXIT.
042200     EXIT.
042300*
042400 9230-LOAD-ONE-ITEM.
042500     READ ITM-FILE AT END SET ITM-EOF TO TRUE.
042600     IF NOT ITM-EOF
042700         ADD 1 TO IT-COUNT
042800         MOVE ITEM-RECORD TO IT-ENTRY (IT-COUNT)
042900         IF ITEM-ID > WS-NEXT-ITEM-SEQ
043000             MOVE ITEM-ID TO WS-NEXT-ITEM-SEQ
043100         END-IF
043200     END-IF.
043300*
043400 9230-EXIT.
043500     EXIT.
043600*
043700 9300-PRINT-REPORT-HEADINGS.
043800     MOVE SPACES TO RPT-LINE.
043900     MOVE 'BILL NUMBER' TO RPT-D-BILL-NUMBER.
044000     MOVE 'ORDER POSTING REPORT - PAHANA EDU BOOKSHOP'
044100          TO RPT-D-ITEM-NAME.
044200     WRITE RPT-FILE-RECORD FROM RPT-DETAIL-LINE AFTER PAGE.
044300*
044400 9300-EXIT.
044500     EXIT.
044600*
044700 9400-READ-ORDER.
044800     READ ORD-FILE AT END SET ORD-EOF TO TRUE.
044900     IF NOT ORD-EOF
045000         EVALUATE FS-ORD-FILE
045100             WHEN '00'
045200                 CONTINUE
045300             WHEN '10'
045400                 SET ORD-EOF TO TRUE
045500             WHEN OTHER
045600                 DISPLAY 'PEB01 - ORD-FILE READ ERROR RC='
045700                         FS-ORD-FILE
045800                 SET ORD-EOF TO TRUE
045900         END-EVALUATE
046000     END-IF.
046100*
046200 9400-EXIT.
046300     EXIT.
046400*
046500 9500-WRITE-REJECT-LINE.
046600     MOVE SPACES TO RPT-LINE.
046700     MOVE EM-BILL-NUMBER TO RPT-D-BILL-NUMBER.
046800     MOVE EM-REASON      TO RPT-D-ITEM-NAME.
046900     WRITE RPT-FILE-RECORD FROM RPT-DETAIL-LINE.
047000*
047100 9500-EXIT.
047200     EXIT.
047300*
047400 9600-REWRITE-MASTERS.
047500     CLOSE ITM-FILE.
047600     OPEN OUTPUT ITM-FILE.
047700     PERFORM 9610-WRITE-ONE-ITEM THRU 9610-EXIT
047800         VARYING WS-SUB2 FROM 1 BY 1
047900         UNTIL WS-SUB2 > IT-COUNT.
048000     CLOSE ITM-FILE.
048100     PERFORM 9620-WRITE-ONE-BILL THRU 9620-EXIT
048200         VARYING WS-SUB2 FROM 1 BY 1
048300         UNTIL WS-SUB2 > BT-COUNT.
048400     PERFORM 9630-WRITE-ONE-BILLITEM THRU 9630-EXIT
048500         VARYING WS-SUB2 FROM 1 BY 1
048600         UNTIL WS-SUB2 > BIT-COUNT.
048700*
048800 9600-EXIT.
048900     EXIT.
049000*
049100 9610-WRITE-ONE-ITEM.
049200     MOVE IT-ENTRY (WS-SUB2) TO ITEM-RECORD.
049210* CR00461 - the group MOVE above only carries the seven fields   *
049220* held in IT-ENTRY; the stock-control and audit blocks added to  *
049230* ITEM-RECORD have to be re-stamped here or they come back        *
049240* space-filled, which is fatal for the packed fields in them.     *
049250     MOVE 'A'                   TO ITEM-STATUS.
049260     MOVE WS-RUN-DATE-N         TO ITEM-DATE-ADDED
049270                                   ITEM-LAST-MAINT-DATE.
049280     MOVE WS-RUN-TIME-N         TO ITEM-LAST-MAINT-TIME.
049290     MOVE WS-MAINT-PROGRAM-NAME TO ITEM-LAST-MAINT-PGM.
049295     ADD 1 TO ITEM-MAINT-COUNT.
049300     WRITE ITEM-RECORD.
049400*
049500 9610-EXIT.
049600     EXIT.
049700*
049800 9620-WRITE-ONE-BILL.
049900     MOVE BT-ENTRY (WS-SUB2) TO BILL-RECORD.
050000     WRITE BILL-RECORD.
050100*
050200 9620-EXIT.
050300     EXIT.
050400*
050500 9630-WRITE-ONE-BILLITEM.
050600     MOVE BIT-ENTRY (WS-SUB2) TO BILL-ITEM-RECORD.
050610* CR00461 - re-stamp the discount/tax and audit fields added to  *
050620* BILL-ITEM-RECORD; BIT-ENTRY does not carry them so the group    *
050630* MOVE above leaves them space-filled.                            *
050640     MOVE ZERO                    TO BILLITEM-DISCOUNT-PCT.
050650     MOVE 'Y'                     TO BILLITEM-TAXABLE-SW.
050660     MOVE WS-SUB2                 TO BILLITEM-LINE-NUMBER.
050670     MOVE WS-RUN-DATE-N           TO BILLITEM-DATE-ADDED
050680                                     BILLITEM-LAST-MAINT-DATE.
050690     MOVE WS-RUN-TIME-N           TO BILLITEM-LAST-MAINT-TIME.
050695     MOVE WS-MAINT-PROGRAM-NAME   TO BILLITEM-LAST-MAINT-PGM.
050700     WRITE BILL-ITEM-RECORD.
050800*
050900 9630-EXIT.
051000     EXIT.
051100*
051200 9700-CLOSE-FILES.
051300     CLOSE ORD-FILE, CUS-FILE, USR-FILE, BIL-FILE, BIT-FILE,
051400           RPT-FILE.
051500*
051600 9700-EXIT.
051700     EXIT.

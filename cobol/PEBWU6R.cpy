000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PEBWU6R                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop Order Posting -         *
000600*                     PEB06 (login authentication) request/      *
000700*                     response area                              *
000800*                                                                *
000900*  @BANNER_START@                                                *
001000*      pebwu6r.cpy                                               *
001100*      Pahana Edu Bookshop -- Data Processing                    *
001200*  @BANNER_END@                                                  *
001300*                                                                *
001400* FUNCTION =                                                     *
001500*      Linkage area passed on CALL 'PEB06' to check a login      *
001600*      username/password against USER-TABLE and return the       *
001700*      caller's role and, for a CUSTOMER role, the linked         *
001800*      customer id, before letting the order proceed.             *
002000*                                                                *
002100* CHANGE ACTIVITY :                                              *
002200*      $SEG(PEBWU6R),COMP(PEBOOKS),PROD(BATCH   ):                *
002300*                                                                *
002400*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002500*   $D0= INITIAL 100 940311 HD MFR  : NEW COPYBOOK - BASE SYSTEM  *
002600*                                                                *
002700******************************************************************
002800 01  PEB06-REQUEST-AREA.
002900     05  P6-LOGIN-USERNAME          PIC X(20) VALUE SPACES.
003000     05  P6-LOGIN-PASSWORD          PIC X(20) VALUE SPACES.
003100     05  P6-RETURN-CODE             PIC 9(2)  VALUE ZERO.
003200         88  P6-LOGIN-OK                       VALUE 0.
003300         88  P6-LOGIN-BAD-USER                 VALUE 30.
003400         88  P6-LOGIN-BAD-PASSWORD             VALUE 31.
003500         88  P6-LOGIN-DISABLED                 VALUE 32.
003600     05  P6-RESPONSE-MESSAGE        PIC X(60) VALUE SPACES.
003700     05  P6-RESULT-USER-ID          PIC 9(9)  VALUE ZERO.
003800     05  P6-RESULT-ROLE             PIC X(10) VALUE SPACES.
003900     05  P6-RESULT-CUST-ID          PIC 9(9)  VALUE ZERO.

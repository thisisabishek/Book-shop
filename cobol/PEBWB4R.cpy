000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PEBWB4R                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop Order Posting -         *
000600*                     PEB04/PEB05 order-posting request/response *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      pebwb4r.cpy                                               *
001000*      Pahana Edu Bookshop -- Data Processing                    *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      Shared linkage area for the two order-posting sub-        *
001500*      programs.  PEB01 loads one order's header and lines into  *
001600*      this area, then CALLs PEB04 (BILLSVC source, posts each   *
001700*      line as it validates it) or PEB05 (STOREFRT source,       *
001800*      validates every line before posting any of them) exactly  *
001900*      as the order dispatcher module chooses between the live   *
002000*      and stubbed order-entry data-store paths on ORD-SOURCE.   *
002100*                                                                *
002200* CHANGE ACTIVITY :                                              *
002300*      $SEG(PEBWB4R),COMP(PEBOOKS),PROD(BATCH   ):                *
002400*                                                                *
002500*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002600*   $D0= INITIAL 100 940311 HD MFR  : NEW COPYBOOK - BASE SYSTEM  *
002700*                                                                *
002800******************************************************************
002900 01  PEB-POST-REQUEST.
003000     05  PP-CUSTOMER-ID             PIC 9(9)  VALUE ZERO.
003100     05  PP-USER-ID                 PIC 9(9)  VALUE ZERO.
003200     05  PP-BILL-NUMBER             PIC X(30) VALUE SPACES.
003300     05  PP-LINE-COUNT              PIC S9(4) COMP VALUE ZERO.
003400     05  PP-LINE-ENTRY OCCURS 100 TIMES.
003500         10  PP-LINE-ITEM-ID        PIC 9(9).
003600         10  PP-LINE-QUANTITY       PIC S9(5).
003700     05  PP-RETURN-CODE             PIC 9(2)  VALUE ZERO.
003800         88  PP-POSTED                         VALUE 0.
003900         88  PP-REJECTED                       VALUE 40.
004000     05  PP-REASON-MESSAGE          PIC X(60) VALUE SPACES.
004100     05  PP-RESULT-BILL-NUMBER      PIC X(30) VALUE SPACES.
004200     05  PP-RESULT-TOTAL-AMOUNT     PIC S9(8)V99 COMP-3 VALUE 0.
004300     05  PP-RESULT-LINE-COUNT       PIC S9(4) COMP VALUE ZERO.
004400     05  PP-RESULT-LINE OCCURS 100 TIMES.
004500         10  PP-RL-ITEM-CODE        PIC X(20).
004600         10  PP-RL-ITEM-NAME        PIC X(30).
004700         10  PP-RL-QUANTITY         PIC S9(5).
004800         10  PP-RL-UNIT-PRICE       PIC S9(8)V99 COMP-3.
004900         10  PP-RL-LINE-TOTAL       PIC S9(8)V99 COMP-3.

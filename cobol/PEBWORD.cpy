000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PEBWORD                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop Order Posting -         *
000600*                     Order input record (header + line)         *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      pebword.cpy                                               *
001000*      Pahana Edu Bookshop -- Data Processing                    *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      ORDER-INPUT-FILE carries one header record followed by    *
001500*      one or more line records for the order it introduces,     *
001600*      the two record types told apart by ORD-RECORD-TYPE in the *
001700*      same position on both, the way this shop's other shared   *
001800*      transaction layouts hold more than one record shape.      *
001900*                                                                *
002000* CHANGE ACTIVITY :                                              *
002100*      $SEG(PEBWORD),COMP(PEBOOKS),PROD(BATCH   ):                *
002200*                                                                *
002300*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002400*   $D0= INITIAL 100 940311 HD MFR  : NEW COPYBOOK - BASE SYSTEM  *
002500*   $P1= CR00302 103 020509 HD RJT  : ADD STOREFRONT LOGON FIELDS *
002600*                                                                *
002700******************************************************************
002800 01  ORD-RECORD.
002900     05  ORD-RECORD-TYPE            PIC X(1).
003000         88  ORD-IS-HEADER                    VALUE 'H'.
003100         88  ORD-IS-LINE                      VALUE 'L'.
003200     05  ORD-HEADER-DATA.
003300         10  ORD-CUSTOMER-ID        PIC 9(9).
003400         10  ORD-USER-ID            PIC 9(9).
003500         10  ORD-SOURCE             PIC X(8).
003600             88  ORD-SOURCE-BILLSVC           VALUE 'BILLSVC'.
003700             88  ORD-SOURCE-STOREFRT          VALUE 'STOREFRT'.
003800         10  ORD-BILL-NUMBER        PIC X(30).
003900         10  ORD-LOGIN-USERNAME     PIC X(20).
004000         10  ORD-LOGIN-PASSWORD     PIC X(20).
004100         10  FILLER                 PIC X(3).
004200     05  ORD-LINE-DATA REDEFINES ORD-HEADER-DATA.
004300         10  ORD-LINE-ITEM-ID       PIC 9(9).
004400         10  ORD-LINE-QUANTITY      PIC S9(5).
004500         10  FILLER                 PIC X(85).

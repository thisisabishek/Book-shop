000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PEBWBIL                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop Order Posting -         *
000600*                     Bill (order) header record layout          *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      pebwbil.cpy                                               *
001000*      Pahana Edu Bookshop -- Data Processing                    *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      One header record per order posted, written first so the  *
001500*      line detail records (PEBWBIT) can carry its key, then     *
001600*      rewritten once the order total is known.                  *
001700*                                                                *
001800* CHANGE ACTIVITY :                                              *
001900*      $SEG(PEBWBIL),COMP(PEBOOKS),PROD(BATCH   ):                *
002000*                                                                *
002100*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002200*   $D0= INITIAL 100 940311 HD MFR  : NEW COPYBOOK - BASE SYSTEM  *
002300*   $P1= CR00201 102 990614 HD MFR  : Y2K - CENTURY IN BILL-DATE  *
002400*                                                                *
002500******************************************************************
002600 01  BILL-RECORD.
002700     05  BILL-ID                    PIC 9(9).
002800     05  BILL-NUMBER                PIC X(30).
002900     05  BILL-CUSTOMER-ID           PIC 9(9).
003000     05  BILL-TOTAL-AMOUNT          PIC S9(8)V99 COMP-3.
003100     05  BILL-DATE-CCYYMMDD         PIC 9(8).
003200     05  BILL-TIME-HHMMSS           PIC 9(6).
003300     05  BILL-CREATED-BY-USER-ID    PIC 9(9).
003400     05  BILL-STATUS                PIC X(9).
003500         88  BILL-STATUS-PENDING              VALUE 'PENDING'.
003600         88  BILL-STATUS-PAID                 VALUE 'PAID'.
003700         88  BILL-STATUS-CANCELLED            VALUE 'CANCELLED'.
003800     05  FILLER                     PIC X(30).

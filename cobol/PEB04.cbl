000100******************************************************************
000200*                                                                *
000300* MODULE NAME = PEB04                                            *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop (Batch) -                *
000600*                     Order Posting - BillService path            *
000700*                     (validate-and-write one line at a time)     *
000800*                                                                *
000900*  @BANNER_START@                                                *
001000*      Pahana Edu Bookshop -- Data Processing                    *
001100*      PROPERTY OF PAHANA EDU BOOKSHOP - NOT FOR EXTERNAL USE     *
001200*  @BANNER_END@                                                  *
001300*                                                                *
001400* FUNCTION =                                                     *
001500*      Called by PEB01 for every order whose ORD-SOURCE is not   *
001600*      STOREFRT.  Posts a bill header, then validates and posts  *
001700*      each order line as it is reached, decrementing stock line *
001800*      by line rather than validating the whole order up front,  *
001900*      matching the original BillService path this program       *
002000*      replaces - see PEB05 for the newer STOREFRT path, which    *
002100*      validates every line before writing any of them.           *
002200*                                                                *
002300* ENTRY POINT = PEB04                                            *
002400*                                                                *
002500* CHANGE ACTIVITY :                                              *
002600*      $SEG(PEB04),COMP(PEBOOKS),PROD(BATCH   ):                  *
002700*                                                                *
002800*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002900*   $D0= INITIAL 100 940311 HD MFR  : NEW PROGRAM - BASE SYSTEM   *
003000*   $D1= CR00201 101 990614 HD MFR  : Y2K SWEEP - REPLACED 2-DIGIT*
003100*                                     BILL-DATE WINDOW WITH 4-    *
003200*                                     DIGIT CENTURY LOGIC         *
003300*   $D2= CR00266 102 000814 HD RJT  : LEAVE STOCK DECREMENTED AND *
003400*                                     REJECT MESSAGE SET WHEN A   *
003500*                                     LATER LINE FAILS - EARLIER  *
003600*                                     LINES STAY POSTED (MATCHES  *
003700*                                     BILLSERVICE BEHAVIOUR)      *
003800*   $P1= CR00410 103 050930 HD RJT  : COMPUTE ... ROUNDED ADDED  *
003900*                                     ON LINE TOTAL FOR 2-DECIMAL*
004000*                                     ACCURACY                   *
004050*   $P2= CR00447 104 060112 HD MFR  : ADDED UPSI-0 POSTED-LINE    *
004060*                                     TRACE SWITCH FOR USE ON     *
004070*                                     RECONCILIATION RERUNS       *
004100*                                                                *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    PEB04.
004500 AUTHOR.        M FONSECA-REYES.
004600 INSTALLATION.  PAHANA EDU BOOKSHOP - DATA PROCESSING.
004700 DATE-WRITTEN.  03/11/94.
004800 DATE-COMPILED.
004900 SECURITY.      NONE.
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS NUMERIC-TEST IS '0' THRU '9'
005800     UPSI-0 ON STATUS IS TRACE-BILL-LINES
005900     UPSI-0 OFF STATUS IS NO-TRACE-BILL-LINES.
006000******************************************************************
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300 01  WS-WORK-AREAS.
006400     05  WS-SUB1                 PIC 9(4)  COMP  VALUE ZERO.
006450     05  WS-SUB2                 PIC 9(4)  COMP  VALUE ZERO.
006500     05  WS-CUST-INDEX           PIC S9(4) COMP  VALUE ZERO.
006600     05  WS-ITEM-INDEX           PIC S9(4) COMP  VALUE ZERO.
006700     05  WS-BILL-INDEX           PIC S9(4) COMP  VALUE ZERO.
006800*
006900 01  WS-LINE-TOTAL               PIC S9(8)V99 COMP-3 VALUE 0.
007000 01  WS-RUNNING-TOTAL            PIC S9(8)V99 COMP-3 VALUE 0.
007100*
007200 01  WS-BILL-SEQ-DISPLAY         PIC 9(9)  VALUE ZERO.
007300 01  WS-BILL-SEQ-ALPHA REDEFINES WS-BILL-SEQ-DISPLAY
007400                                 PIC X(9).
007500*
007600 01  SYSTEM-DATE-AND-TIME.
007700     05  WS-ACCEPT-DATE.
007800         10  WS-ACCEPT-YY        PIC 9(2).
007900         10  WS-ACCEPT-MM        PIC 9(2).
008000         10  WS-ACCEPT-DD        PIC 9(2).
008100     05  WS-ACCEPT-TIME.
008200         10  WS-ACCEPT-HH        PIC 9(2).
008300         10  WS-ACCEPT-MN        PIC 9(2).
008400         10  WS-ACCEPT-SS        PIC 9(2).
008450         10  WS-ACCEPT-HS        PIC 9(2).
008600 01  WS-CENTURY                  PIC 9(2)  VALUE ZERO.
008700 01  WS-RUN-DATE-PARTS.
008800     05  WS-RUN-CENTURY          PIC 9(2).
008900     05  WS-RUN-YY               PIC 9(2).
009000     05  WS-RUN-MM               PIC 9(2).
009100     05  WS-RUN-DD               PIC 9(2).
009200 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE-PARTS PIC 9(8).
009300 01  WS-RUN-TIME-PARTS.
009400     05  WS-RUN-HH               PIC 9(2).
009500     05  WS-RUN-MN               PIC 9(2).
009600     05  WS-RUN-SS               PIC 9(2).
009700 01  WS-RUN-TIME-N REDEFINES WS-RUN-TIME-PARTS PIC 9(6).
009800******************************************************************
009900 LINKAGE SECTION.
010000 COPY PEBWB4R.
010100 COPY PEBWTAB.
010200 01  LK-NEXT-BILL-SEQ            PIC 9(9)  COMP.
010300******************************************************************
010400 PROCEDURE DIVISION USING PEB-POST-REQUEST, CUST-TABLE, ITEM-TABLE,
010500         BILL-TABLE, BILLITEM-TABLE, LK-NEXT-BILL-SEQ.
010600******************************************************************
010700 0000-MAIN-CONTROL.
010800     PERFORM 3000-POST-ORDER THRU 3000-EXIT.
010900     GOBACK.
011000*
011100 0000-EXIT.
011200     EXIT.
011300*
011400 3000-POST-ORDER.
011500     SET PP-POSTED TO TRUE.
011600     MOVE SPACES TO PP-REASON-MESSAGE.
011700     MOVE ZERO   TO WS-RUNNING-TOTAL.
011800     MOVE ZERO   TO PP-RESULT-LINE-COUNT.
011900     MOVE ZERO   TO WS-CUST-INDEX.
012000     PERFORM 3010-TEST-ONE-CUST THRU 3010-EXIT
012100         VARYING WS-SUB1 FROM 1 BY 1
012200         UNTIL WS-SUB1 > CT-COUNT OR WS-CUST-INDEX NOT = ZERO.
012300     IF WS-CUST-INDEX = ZERO
012400         SET PP-REJECTED TO TRUE
012500         MOVE 'CUSTOMER NOT FOUND' TO PP-REASON-MESSAGE
012600     ELSE
012700         PERFORM 3200-WRITE-BILL-HEADER THRU 3200-EXIT
012800         PERFORM 3100-POST-ONE-LINE THRU 3100-EXIT
012900             VARYING WS-SUB1 FROM 1 BY 1
013000             UNTIL WS-SUB1 > PP-LINE-COUNT OR PP-REJECTED
013100         PERFORM 3300-REWRITE-BILL-TOTAL THRU 3300-EXIT
013200     END-IF.
013300*
013400 3000-EXIT.
013500     EXIT.
013600*
013700 3010-TEST-ONE-CUST.
013800     IF CT-CUST-ID (WS-SUB1) = PP-CUSTOMER-ID
013900         MOVE WS-SUB1 TO WS-CUST-INDEX
014000     END-IF.
014100*
014200 3010-EXIT.
014300     EXIT.
014400*
014500 3100-POST-ONE-LINE.
014600     MOVE ZERO TO WS-ITEM-INDEX.
014700     PERFORM 3110-TEST-ONE-ITEM THRU 3110-EXIT
014800         VARYING WS-SUB2 FROM 1 BY 1
014900         UNTIL WS-SUB2 > IT-COUNT OR WS-ITEM-INDEX NOT = ZERO.
015000     IF WS-ITEM-INDEX = ZERO
015100         SET PP-REJECTED TO TRUE
015200         MOVE 'ITEM NOT FOUND' TO PP-REASON-MESSAGE
015300     ELSE
015400         IF IT-ITEM-STOCK-QUANTITY (WS-ITEM-INDEX) <
015500                 PP-LINE-QUANTITY (WS-SUB1)
015600             SET PP-REJECTED TO TRUE
015700             STRING 'INSUFFICIENT STOCK FOR ITEM: '
015800                     IT-ITEM-NAME (WS-ITEM-INDEX)
015900                     DELIMITED BY SIZE INTO PP-REASON-MESSAGE
016000         ELSE
016100             PERFORM 3120-WRITE-ONE-BILLITEM THRU 3120-EXIT
016200         END-IF
016300     END-IF.
016400*
016500 3100-EXIT.
016600     EXIT.
016700*
016800 3110-TEST-ONE-ITEM.
016900     IF IT-ITEM-ID (WS-SUB2) = PP-LINE-ITEM-ID (WS-SUB1)
017000         MOVE WS-SUB2 TO WS-ITEM-INDEX
017100     END-IF.
017200*
017300 3110-EXIT.
017400     EXIT.
017500*
017600 3120-WRITE-ONE-BILLITEM.
017700     COMPUTE WS-LINE-TOTAL ROUNDED =
017800         IT-ITEM-PRICE (WS-ITEM-INDEX) *
017900         PP-LINE-QUANTITY (WS-SUB1).
018000     IF BIT-COUNT < 2000
018100         ADD 1 TO BIT-COUNT
018200         MOVE BIT-COUNT                   TO
018300                             BIT-BILLITEM-ID (BIT-COUNT)
018500         MOVE BT-BILL-ID (WS-BILL-INDEX)  TO
018600                             BIT-BILL-ID (BIT-COUNT)
018700         MOVE PP-LINE-ITEM-ID (WS-SUB1)   TO
018800                             BIT-ITEM-ID (BIT-COUNT)
018900         MOVE PP-LINE-QUANTITY (WS-SUB1)  TO
019000                             BIT-QUANTITY (BIT-COUNT)
019100         MOVE IT-ITEM-PRICE (WS-ITEM-INDEX) TO
019200                             BIT-UNIT-PRICE (BIT-COUNT)
019300         MOVE WS-LINE-TOTAL               TO
019400                             BIT-TOTAL-PRICE (BIT-COUNT)
019500         COMPUTE IT-ITEM-STOCK-QUANTITY (WS-ITEM-INDEX) =
019600             IT-ITEM-STOCK-QUANTITY (WS-ITEM-INDEX) -
019700             PP-LINE-QUANTITY (WS-SUB1)
019800         ADD WS-LINE-TOTAL TO WS-RUNNING-TOTAL
019900         ADD 1 TO PP-RESULT-LINE-COUNT
020000         MOVE IT-ITEM-CODE (WS-ITEM-INDEX) TO
020100             PP-RL-ITEM-CODE (PP-RESULT-LINE-COUNT)
020200         MOVE IT-ITEM-NAME (WS-ITEM-INDEX) TO
020300             PP-RL-ITEM-NAME (PP-RESULT-LINE-COUNT)
020400         MOVE PP-LINE-QUANTITY (WS-SUB1)   TO
020500             PP-RL-QUANTITY (PP-RESULT-LINE-COUNT)
020600         MOVE IT-ITEM-PRICE (WS-ITEM-INDEX) TO
020700             PP-RL-UNIT-PRICE (PP-RESULT-LINE-COUNT)
020800         MOVE WS-LINE-TOTAL                 TO
020900             PP-RL-LINE-TOTAL (PP-RESULT-LINE-COUNT)
020910         IF TRACE-BILL-LINES
020920             DISPLAY 'PEB04 POSTED BILLITEM: ' BIT-BILLITEM-ID
020930                 (BIT-COUNT) ' ITEM: ' IT-ITEM-CODE (WS-ITEM-INDEX)
020940                 ' QTY: ' PP-LINE-QUANTITY (WS-SUB1)
020950         END-IF
021000     ELSE
021100         SET PP-REJECTED TO TRUE
021200         MOVE 'BILLITEM-TABLE IS FULL' TO PP-REASON-MESSAGE
021300     END-IF.
021400*
021500 3120-EXIT.
021600     EXIT.
021700*
021800 3200-WRITE-BILL-HEADER.
021900     ACCEPT WS-ACCEPT-DATE FROM DATE.
022000     ACCEPT WS-ACCEPT-TIME FROM TIME.
022100     IF WS-ACCEPT-YY < 50
022200         MOVE 20 TO WS-CENTURY
022300     ELSE
022400         MOVE 19 TO WS-CENTURY
022500     END-IF.
022600     MOVE WS-CENTURY  TO WS-RUN-CENTURY.
022700     MOVE WS-ACCEPT-YY TO WS-RUN-YY.
022800     MOVE WS-ACCEPT-MM TO WS-RUN-MM.
022900     MOVE WS-ACCEPT-DD TO WS-RUN-DD.
023000     MOVE WS-ACCEPT-HH TO WS-RUN-HH.
023100     MOVE WS-ACCEPT-MN TO WS-RUN-MN.
023200     MOVE WS-ACCEPT-SS TO WS-RUN-SS.
023300     ADD 1 TO LK-NEXT-BILL-SEQ.
023400     MOVE LK-NEXT-BILL-SEQ TO WS-BILL-SEQ-DISPLAY.
023500     IF PP-BILL-NUMBER = SPACES
023600         STRING 'BILL' WS-BILL-SEQ-DISPLAY DELIMITED BY SIZE
023700             INTO PP-BILL-NUMBER
023800     END-IF.
023900     IF BT-COUNT < 200
024000         ADD 1 TO BT-COUNT
024100         MOVE BT-COUNT              TO WS-BILL-INDEX
024200         MOVE LK-NEXT-BILL-SEQ      TO BT-BILL-ID (BT-COUNT)
024300         MOVE PP-BILL-NUMBER        TO BT-BILL-NUMBER (BT-COUNT)
024400         MOVE PP-CUSTOMER-ID        TO
024500                             BT-BILL-CUSTOMER-ID (BT-COUNT)
024600         MOVE ZERO                  TO
024700                             BT-BILL-TOTAL-AMOUNT (BT-COUNT)
024800         MOVE WS-RUN-DATE-N         TO
024900                             BT-BILL-DATE-CCYYMMDD (BT-COUNT)
025000         MOVE WS-RUN-TIME-N         TO
025100                             BT-BILL-TIME-HHMMSS (BT-COUNT)
025200         MOVE PP-USER-ID            TO
025300                             BT-BILL-CREATED-BY (BT-COUNT)
025400         MOVE 'PENDING'             TO BT-BILL-STATUS (BT-COUNT)
025500         MOVE PP-BILL-NUMBER        TO PP-RESULT-BILL-NUMBER
025600     ELSE
025700         SET PP-REJECTED TO TRUE
025800         MOVE 'BILL-TABLE IS FULL' TO PP-REASON-MESSAGE
025900     END-IF.
026000*
026100 3200-EXIT.
026200     EXIT.
026300*
026400 3300-REWRITE-BILL-TOTAL.
026500     MOVE WS-RUNNING-TOTAL TO BT-BILL-TOTAL-AMOUNT (WS-BILL-INDEX).
026600     MOVE WS-RUNNING-TOTAL TO PP-RESULT-TOTAL-AMOUNT.
026700*
026800 3300-EXIT.
026900     EXIT.

000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PEBWCUS                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop Order Posting -         *
000600*                     Customer master record layout              *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      pebwcus.cpy                                               *
001000*      Pahana Edu Bookshop -- Data Processing                    *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      Fixed-length customer master record, one per registered   *
001500*      account holder, carrying name, address, phone, the        *
001600*      logon-linked user id and account-active indicator, plus   *
001700*      the maintenance/audit block PEB03 stamps on every create  *
001800*      or update and the account-servicing fields carried for    *
001900*      the billing desk (credit limit, discount, loyalty).       *
002000*                                                                *
002100* CHANGE ACTIVITY :                                              *
002200*      $SEG(PEBWCUS),COMP(PEBOOKS),PROD(BATCH   ):                *
002300*                                                                *
002400*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002500*   $D0= INITIAL 100 940311 HD MFR  : NEW COPYBOOK - BASE SYSTEM  *
002600*   $P1= CR00147 101 970822 HD RJT  : ADD CUST-EMAIL              *
002700*   $P2= CR00455 105 060403 HD RJT  : ADD MAINTENANCE/AUDIT BLOCK *
002800*                                     AND ACCOUNT-SERVICING       *
002900*                                     FIELDS PER DATA ADMIN       *
003000*                                     STANDARDS FOR MASTER FILES  *
003100*                                                                *
003200******************************************************************
003300 01  CUSTOMER-RECORD.
003400     05  CUST-ID                    PIC 9(9).
003500     05  CUST-ACCOUNT-NUMBER        PIC X(20).
003600     05  CUST-NAME                  PIC X(100).
003700     05  CUST-ADDRESS               PIC X(200).
003800     05  CUST-TELEPHONE             PIC X(20).
003900     05  CUST-EMAIL                 PIC X(100).
004000     05  CUST-USER-ID               PIC 9(9).
004100     05  CUST-STATUS-BLOCK.
004200         10  CUST-STATUS            PIC X(1)  VALUE 'A'.
004300             88  CUST-STATUS-ACTIVE           VALUE 'A'.
004400             88  CUST-STATUS-INACTIVE         VALUE 'I'.
004500         10  CUST-BRANCH-CODE       PIC X(4)  VALUE SPACES.
004600         10  CUST-PREFERRED-CONTACT PIC X(1)  VALUE 'E'.
004700             88  CUST-CONTACT-EMAIL           VALUE 'E'.
004800             88  CUST-CONTACT-PHONE           VALUE 'P'.
004900             88  CUST-CONTACT-MAIL            VALUE 'M'.
005000         10  CUST-LANGUAGE-CODE     PIC X(2)  VALUE 'EN'.
005100         10  CUST-STMT-PRINT-SW     PIC X(1)  VALUE 'Y'.
005200             88  CUST-STMT-PRINT-YES          VALUE 'Y'.
005300             88  CUST-STMT-PRINT-NO           VALUE 'N'.
005400     05  CUST-SERVICING-BLOCK.
005500         10  CUST-CREDIT-LIMIT      PIC S9(7)V99 COMP-3 VALUE 0.
005600         10  CUST-YTD-PURCHASE-AMT  PIC S9(9)V99 COMP-3 VALUE 0.
005700         10  CUST-DISCOUNT-PCT      PIC S9(3)V99 COMP-3 VALUE 0.
005800         10  CUST-LOYALTY-POINTS    PIC 9(7)     COMP-3 VALUE 0.
005900         10  CUST-REFERRED-BY-ID    PIC 9(9)  VALUE ZERO.
006000     05  CUST-AUDIT-BLOCK.
006100         10  CUST-DATE-ADDED        PIC 9(8)  VALUE ZERO.
006200         10  CUST-LAST-MAINT-DATE   PIC 9(8)  VALUE ZERO.
006300         10  CUST-LAST-MAINT-TIME   PIC 9(6)  VALUE ZERO.
006400         10  CUST-LAST-MAINT-PGM    PIC X(8)  VALUE SPACES.
006500         10  CUST-LAST-MAINT-USER   PIC 9(9)  VALUE ZERO.
006600         10  CUST-MAINT-COUNT       PIC 9(5)  COMP-3 VALUE 0.
006700* Reserved for future expansion - not yet assigned to any field. *
006800     05  FILLER                     PIC X(60).

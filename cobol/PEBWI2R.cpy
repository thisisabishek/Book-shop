000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PEBWI2R                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop Order Posting -         *
000600*                     PEB02 (item master) request/response area  *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      pebwi2r.cpy                                               *
001000*      Pahana Edu Bookshop -- Data Processing                    *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      Linkage area passed on every CALL 'PEB02', built the same  *
001500*      way the other PEB0n request/response areas are - one      *
001600*      request-id field, a return-code field, and a response-    *
001700*      message field, in front of the call-specific data.        *
001800*                                                                *
001900* CHANGE ACTIVITY :                                              *
002000*      $SEG(PEBWI2R),COMP(PEBOOKS),PROD(BATCH   ):                *
002100*                                                                *
002200*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002300*   $D0= INITIAL 100 940311 HD MFR  : NEW COPYBOOK - BASE SYSTEM  *
002400*                                                                *
002500******************************************************************
002600 01  PEB02-REQUEST-AREA.
002700     05  P2-REQUEST-ID              PIC X(6).
002800         88  P2-REQ-LOOKUP-BY-ID              VALUE '01LKID'.
002900         88  P2-REQ-LOOKUP-BY-CODE            VALUE '01LKCD'.
003000         88  P2-REQ-LOOKUP-BY-CATEGORY        VALUE '01LKCT'.
003100         88  P2-REQ-LOOKUP-BY-NAME            VALUE '01LKNM'.
003200         88  P2-REQ-UPDATE-STOCK               VALUE '01UPST'.
003300         88  P2-REQ-CREATE-ITEM               VALUE '01CRIT'.
003400         88  P2-REQ-UPDATE-ITEM               VALUE '01UPIT'.
003500         88  P2-REQ-CLASSIFY-STOCK             VALUE '01CLSS'.
003600     05  P2-RETURN-CODE             PIC 9(2)  VALUE ZERO.
003700         88  P2-OK                             VALUE 0.
003800         88  P2-NOT-FOUND                      VALUE 20.
003900         88  P2-DUPLICATE-CODE                  VALUE 21.
004000     05  P2-RESPONSE-MESSAGE        PIC X(60) VALUE SPACES.
004100     05  P2-ITEM-ID-REQ             PIC 9(9)  VALUE ZERO.
004200     05  P2-ITEM-CODE-REQ           PIC X(20) VALUE SPACES.
004300     05  P2-CATEGORY-REQ            PIC X(50) VALUE SPACES.
004400     05  P2-NAME-SUBSTR-REQ         PIC X(100) VALUE SPACES.
004500     05  P2-DELTA-QUANTITY          PIC S9(7) VALUE ZERO.
004600     05  P2-STOCK-QUANTITY-IN       PIC S9(7) VALUE ZERO.
004700     05  P2-NEXT-ITEM-SEQ           PIC 9(9)  VALUE ZERO.
004800     05  P2-STOCK-STATUS            PIC X(13) VALUE SPACES.
004900     05  P2-SINGLE-INDEX            PIC S9(4) COMP VALUE ZERO.
005000     05  P2-MATCH-COUNT             PIC S9(4) COMP VALUE ZERO.
005100     05  P2-MATCH-INDEX OCCURS 500 TIMES
005200                                    PIC S9(4) COMP.
005300     05  P2-NEW-ITEM-DATA.
005400         10  P2-NEW-ITEM-CODE       PIC X(20) VALUE SPACES.
005500         10  P2-NEW-ITEM-NAME       PIC X(100) VALUE SPACES.
005600         10  P2-NEW-ITEM-DESC       PIC X(500) VALUE SPACES.
005700         10  P2-NEW-ITEM-PRICE      PIC S9(8)V99 COMP-3 VALUE 0.
005800         10  P2-NEW-ITEM-STOCK-QTY  PIC S9(7)  VALUE ZERO.
005900         10  P2-NEW-ITEM-CATEGORY   PIC X(50) VALUE SPACES.

000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PEBWUSR                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop Order Posting -         *
000600*                     User (login) master record layout          *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      pebwusr.cpy                                               *
001000*      Pahana Edu Bookshop -- Data Processing                    *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      One record per login credential (ADMIN or CUSTOMER role), *
001450*      with the password-aging and lockout fields the sign-on     *
001470*      desk requires plus the standard maintenance/audit block.   *
001500*                                                                *
001600* CHANGE ACTIVITY :                                              *
001700*      $SEG(PEBWUSR),COMP(PEBOOKS),PROD(BATCH   ):                *
001800*                                                                *
001900*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002000*   $D0= INITIAL 100 940311 HD MFR  : NEW COPYBOOK - BASE SYSTEM  *
002050*   $P1= CR00461 101 060517 HD RJT  : ADD LOCKOUT/AGING AND       *
002060*                                     MAINTENANCE/AUDIT BLOCKS    *
002070*                                     PER DATA ADMIN STANDARDS    *
002080*                                     FOR MASTER FILES            *
002100*                                                                *
002200******************************************************************
002300 01  USER-RECORD.
002400     05  USER-ID                    PIC 9(9).
002500     05  USER-USERNAME              PIC X(50).
002600     05  USER-PASSWORD              PIC X(64).
002700     05  USER-ROLE                  PIC X(10).
002800         88  USER-ROLE-ADMIN                  VALUE 'ADMIN'.
002900         88  USER-ROLE-CUSTOMER               VALUE 'CUSTOMER'.
003000     05  USER-ENABLED               PIC 9(1).
003100         88  USER-IS-ENABLED                  VALUE 1.
003200         88  USER-IS-DISABLED                 VALUE 0.
003210     05  USER-SECURITY-BLOCK.
003220         10  USER-FAILED-LOGON-CT   PIC 9(3)  VALUE ZERO.
003230         10  USER-LOCKOUT-SW        PIC X(1)  VALUE 'N'.
003240             88  USER-IS-LOCKED-OUT           VALUE 'Y'.
003250             88  USER-NOT-LOCKED-OUT          VALUE 'N'.
003260         10  USER-PASSWORD-SET-DATE PIC 9(8)  VALUE ZERO.
003270         10  USER-PASSWORD-EXP-DATE PIC 9(8)  VALUE ZERO.
003280         10  USER-LAST-LOGON-DATE   PIC 9(8)  VALUE ZERO.
003290         10  USER-LAST-LOGON-TIME   PIC 9(6)  VALUE ZERO.
003300     05  USER-AUDIT-BLOCK.
003310         10  USER-DATE-ADDED        PIC 9(8)  VALUE ZERO.
003320         10  USER-LAST-MAINT-DATE   PIC 9(8)  VALUE ZERO.
003330         10  USER-LAST-MAINT-TIME   PIC 9(6)  VALUE ZERO.
003340         10  USER-LAST-MAINT-PGM    PIC X(8)  VALUE SPACES.
003350         10  USER-MAINT-COUNT       PIC 9(5)  COMP-3 VALUE 0.
003360* Reserved for future expansion - not yet assigned to any field. *
003370     05  FILLER                     PIC X(20).

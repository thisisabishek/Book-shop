000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PEBWRPT                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop Order Posting -         *
000600*                     POSTING-REPORT print line layouts          *
000700*                                                                *
000800*  @BANNER_START@                                                *
000900*      pebwrpt.cpy                                               *
001000*      Pahana Edu Bookshop -- Data Processing                    *
001100*  @BANNER_END@                                                  *
001200*                                                                *
001300* FUNCTION =                                                     *
001400*      Print-line layouts for the two-section run report: order  *
001500*      posting detail with a control break on BILL-NUMBER, and   *
001600*      the catalog stock listing with STOCK-STATUS derived per   *
001700*      item.                                                     *
001800*                                                                *
001900* CHANGE ACTIVITY :                                              *
002000*      $SEG(PEBWRPT),COMP(PEBOOKS),PROD(BATCH   ):                *
002100*                                                                *
002200*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
002300*   $D0= INITIAL 100 940311 HD MFR  : NEW COPYBOOK - BASE SYSTEM  *
002400*                                                                *
002500******************************************************************
002600 01  RPT-LINE.
002700     05  RPT-DETAIL-LINE.
002800         10  RPT-D-BILL-NUMBER      PIC X(30).
002900         10  FILLER                 PIC X(1)  VALUE SPACE.
003000         10  RPT-D-ITEM-CODE        PIC X(20).
003100         10  FILLER                 PIC X(1)  VALUE SPACE.
003200         10  RPT-D-ITEM-NAME        PIC X(30).
003300         10  FILLER                 PIC X(1)  VALUE SPACE.
003400         10  RPT-D-QUANTITY         PIC ZZZZ9.
003500         10  FILLER                 PIC X(1)  VALUE SPACE.
003600         10  RPT-D-UNIT-PRICE       PIC ZZZZZZZ9.99.
003700         10  FILLER                 PIC X(1)  VALUE SPACE.
003800         10  RPT-D-LINE-TOTAL       PIC ZZZZZZZ9.99.
003900         10  FILLER                 PIC X(19).
004000     05  RPT-ORDER-TOTAL-LINE REDEFINES RPT-DETAIL-LINE.
004100         10  FILLER                 PIC X(31).
004200         10  RPT-OT-LABEL           PIC X(20) VALUE
004300                                     'ORDER TOTAL . . . . .'.
004400         10  FILLER                 PIC X(9).
004500         10  RPT-OT-AMOUNT          PIC ZZZZZZZ9.99.
004600         10  FILLER                 PIC X(58).
004700     05  RPT-GRAND-TOTAL-LINE REDEFINES RPT-DETAIL-LINE.
004800         10  FILLER                 PIC X(1)  VALUE SPACE.
004900         10  RPT-GT-LABEL           PIC X(24) VALUE
005000                                     'RUN CONTROL TOTALS . . .'.
005100         10  RPT-GT-ORDER-COUNT     PIC ZZZZ9.
005200         10  FILLER                 PIC X(10) VALUE
005300                                     ' ORDERS  '.
005400         10  RPT-GT-LINE-COUNT      PIC ZZZZZ9.
005500         10  FILLER                 PIC X(9) VALUE
005600                                     ' LINES   '.
005700         10  RPT-GT-AMOUNT          PIC ZZZZZZZ9.99.
005800         10  FILLER                 PIC X(63).
005900     05  RPT-STOCK-LINE REDEFINES RPT-DETAIL-LINE.
006000         10  RPT-S-ITEM-CODE        PIC X(20).
006100         10  FILLER                 PIC X(1)  VALUE SPACE.
006200         10  RPT-S-ITEM-NAME        PIC X(30).
006300         10  FILLER                 PIC X(1)  VALUE SPACE.
006400         10  RPT-S-CATEGORY         PIC X(20).
006500         10  FILLER                 PIC X(1)  VALUE SPACE.
006600         10  RPT-S-STOCK-QUANTITY   PIC ZZZZZZ9.
006700         10  FILLER                 PIC X(1)  VALUE SPACE.
006800         10  RPT-S-STOCK-STATUS     PIC X(13).
006900         10  FILLER                 PIC X(33).
007000     05  RPT-STOCK-TOTAL-LINE REDEFINES RPT-DETAIL-LINE.
007100         10  FILLER                 PIC X(1)  VALUE SPACE.
007200         10  RPT-ST-LABEL           PIC X(18) VALUE
007300                                     'STOCK-STATUS TOTAL'.
007400         10  RPT-ST-STATUS          PIC X(13).
007500         10  FILLER                 PIC X(5)  VALUE SPACES.
007600         10  RPT-ST-COUNT           PIC ZZZZZ9.
007700         10  FILLER                 PIC X(84).

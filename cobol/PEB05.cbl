000100******************************************************************
000200*                                                                *
000300* MODULE NAME = PEB05                                            *
000400*                                                                *
000500* DESCRIPTIVE NAME = Pahana Edu Bookshop (Batch) -                *
000600*                     Order Posting - Storefront path             *
000700*                     (validate every line, then post them all)   *
000800*                                                                *
000900*  @BANNER_START@                                                *
001000*      Pahana Edu Bookshop -- Data Processing                    *
001100*      PROPERTY OF PAHANA EDU BOOKSHOP - NOT FOR EXTERNAL USE     *
001200*  @BANNER_END@                                                  *
001300*                                                                *
001400* FUNCTION =                                                     *
001500*      Called by PEB01 for every order whose ORD-SOURCE is       *
001600*      STOREFRT.  Runs a first pass over every order line        *
001700*      checking item existence and stock sufficiency, writing    *
001800*      nothing; only if every line passes does a second pass     *
001900*      post the bill header, the bill-item detail lines, and the *
002000*      stock decrements - an all-or-nothing storefront order path *
002100*      distinct from PEB04's line-by-line BillService path.       *
002400*                                                                *
002500* ENTRY POINT = PEB05                                            *
002600*                                                                *
002700* CHANGE ACTIVITY :                                              *
002800*      $SEG(PEB05),COMP(PEBOOKS),PROD(BATCH   ):                  *
002900*                                                                *
003000*   PN= REASON   REL YYMMDD HDXXIII : REMARKS                    *
003100*   $D0= INITIAL 100 940311 HD MFR  : NEW PROGRAM - BASE SYSTEM   *
003200*   $D1= CR00201 101 990614 HD MFR  : Y2K SWEEP - REPLACED 2-DIGIT*
003300*                                     BILL-DATE WINDOW WITH 4-    *
003400*                                     DIGIT CENTURY LOGIC         *
003500*   $D2= CR00266 102 000814 HD RJT  : CONFIRMED ALL-OR-NOTHING    *
003600*                                     BEHAVIOUR AGAINST STOREFRONT*
003700*                                     TEST SCRIPT - NO WRITES ON  *
003800*                                     A FAILED VALIDATION PASS    *
003900*   $P1= CR00410 103 050930 HD RJT  : COMPUTE ... ROUNDED ADDED  *
004000*                                     ON LINE TOTAL FOR 2-DECIMAL*
004100*                                     ACCURACY                   *
004150*   $P2= CR00447 104 060112 HD MFR  : ADDED UPSI-0 POSTED-LINE    *
004160*                                     TRACE SWITCH FOR USE ON     *
004170*                                     RECONCILIATION RERUNS       *
004200*                                                                *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    PEB05.
004600 AUTHOR.        M FONSECA-REYES.
004700 INSTALLATION.  PAHANA EDU BOOKSHOP - DATA PROCESSING.
004800 DATE-WRITTEN.  03/11/94.
004900 DATE-COMPILED.
005000 SECURITY.      NONE.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-370.
005500 OBJECT-COMPUTER. IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS NUMERIC-TEST IS '0' THRU '9'
005900     UPSI-0 ON STATUS IS TRACE-BILL-LINES
006000     UPSI-0 OFF STATUS IS NO-TRACE-BILL-LINES.
006100******************************************************************
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400 01  WS-WORK-AREAS.
006500     05  WS-SUB1                 PIC 9(4)  COMP  VALUE ZERO.
006600     05  WS-SUB2                 PIC 9(4)  COMP  VALUE ZERO.
006700     05  WS-CUST-INDEX           PIC S9(4) COMP  VALUE ZERO.
006800     05  WS-ITEM-INDEX           PIC S9(4) COMP  VALUE ZERO.
006900     05  WS-BILL-INDEX           PIC S9(4) COMP  VALUE ZERO.
007000*
007100 01  WS-LINE-ITEM-INDEX-TABLE.
007200     05  WS-LINE-ITEM-IX OCCURS 100 TIMES PIC S9(4) COMP.
007300*
007400 01  WS-LINE-TOTAL               PIC S9(8)V99 COMP-3 VALUE 0.
007500 01  WS-RUNNING-TOTAL            PIC S9(8)V99 COMP-3 VALUE 0.
007600*
007700 01  WS-BILL-SEQ-DISPLAY         PIC 9(9)  VALUE ZERO.
007800 01  WS-BILL-SEQ-ALPHA REDEFINES WS-BILL-SEQ-DISPLAY
007900                                 PIC X(9).
008000*
008100 01  SYSTEM-DATE-AND-TIME.
008200     05  WS-ACCEPT-DATE.
008300         10  WS-ACCEPT-YY        PIC 9(2).
008400         10  WS-ACCEPT-MM        PIC 9(2).
008500         10  WS-ACCEPT-DD        PIC 9(2).
008600     05  WS-ACCEPT-TIME.
008700         10  WS-ACCEPT-HH        PIC 9(2).
008800         10  WS-ACCEPT-MN        PIC 9(2).
008900         10  WS-ACCEPT-SS        PIC 9(2).
009000         10  WS-ACCEPT-HS        PIC 9(2).
009100 01  WS-CENTURY                  PIC 9(2)  VALUE ZERO.
009200 01  WS-RUN-DATE-PARTS.
009300     05  WS-RUN-CENTURY          PIC 9(2).
009400     05  WS-RUN-YY               PIC 9(2).
009500     05  WS-RUN-MM               PIC 9(2).
009600     05  WS-RUN-DD               PIC 9(2).
009700 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE-PARTS PIC 9(8).
009800 01  WS-RUN-TIME-PARTS.
009900     05  WS-RUN-HH               PIC 9(2).
010000     05  WS-RUN-MN               PIC 9(2).
010100     05  WS-RUN-SS               PIC 9(2).
010200 01  WS-RUN-TIME-N REDEFINES WS-RUN-TIME-PARTS PIC 9(6).
010300******************************************************************
010400 LINKAGE SECTION.
010500 COPY PEBWB4R.
010600 COPY PEBWTAB.
010700 01  LK-NEXT-BILL-SEQ            PIC 9(9)  COMP.
010800******************************************************************
010900 PROCEDURE DIVISION USING PEB-POST-REQUEST, CUST-TABLE, ITEM-TABLE,
011000         BILL-TABLE, BILLITEM-TABLE, LK-NEXT-BILL-SEQ.
011100******************************************************************
011200 0000-MAIN-CONTROL.
011300     PERFORM 4000-POST-ORDER THRU 4000-EXIT.
011400     GOBACK.
011500*
011600 0000-EXIT.
011700     EXIT.
011800*
011900 4000-POST-ORDER.
012000     SET PP-POSTED TO TRUE.
012100     MOVE SPACES TO PP-REASON-MESSAGE.
012200     MOVE ZERO   TO WS-RUNNING-TOTAL.
012300     MOVE ZERO   TO PP-RESULT-LINE-COUNT.
012400     MOVE ZERO   TO WS-CUST-INDEX.
012500     PERFORM 4010-TEST-ONE-CUST THRU 4010-EXIT
012600         VARYING WS-SUB1 FROM 1 BY 1
012700         UNTIL WS-SUB1 > CT-COUNT OR WS-CUST-INDEX NOT = ZERO.
012800     IF WS-CUST-INDEX = ZERO
012900         SET PP-REJECTED TO TRUE
013000         MOVE 'CUSTOMER NOT FOUND' TO PP-REASON-MESSAGE
013100     ELSE
013200         PERFORM 4100-VALIDATE-ALL-LINES THRU 4100-EXIT
013300         IF PP-POSTED
013400             PERFORM 4300-WRITE-BILL-HEADER THRU 4300-EXIT
013500             PERFORM 4200-WRITE-ALL-LINES   THRU 4200-EXIT
013600             PERFORM 4400-REWRITE-BILL-TOTAL THRU 4400-EXIT
013700         END-IF
013800     END-IF.
013900*
014000 4000-EXIT.
014100     EXIT.
014200*
014300 4010-TEST-ONE-CUST.
014400     IF CT-CUST-ID (WS-SUB1) = PP-CUSTOMER-ID
014500         MOVE WS-SUB1 TO WS-CUST-INDEX
014600     END-IF.
014700*
014800 4010-EXIT.
014900     EXIT.
015000*
015100 4100-VALIDATE-ALL-LINES.
015200     PERFORM 4110-VALIDATE-ONE-LINE THRU 4110-EXIT
015300         VARYING WS-SUB1 FROM 1 BY 1
015400         UNTIL WS-SUB1 > PP-LINE-COUNT OR PP-REJECTED.
015500*
015600 4100-EXIT.
015700     EXIT.
015800*
015900 4110-VALIDATE-ONE-LINE.
016000     MOVE ZERO TO WS-ITEM-INDEX.
016100     PERFORM 4120-TEST-ONE-ITEM THRU 4120-EXIT
016200         VARYING WS-SUB2 FROM 1 BY 1
016300         UNTIL WS-SUB2 > IT-COUNT OR WS-ITEM-INDEX NOT = ZERO.
016400     IF WS-ITEM-INDEX = ZERO
016500         SET PP-REJECTED TO TRUE
016600         MOVE 'ITEM NOT FOUND' TO PP-REASON-MESSAGE
016700     ELSE
016800         IF IT-ITEM-STOCK-QUANTITY (WS-ITEM-INDEX) <
016900                 PP-LINE-QUANTITY (WS-SUB1)
017000             SET PP-REJECTED TO TRUE
017100             STRING 'INSUFFICIENT STOCK FOR ITEM: '
017200                     IT-ITEM-NAME (WS-ITEM-INDEX)
017300                     DELIMITED BY SIZE INTO PP-REASON-MESSAGE
017400         ELSE
017500             MOVE WS-ITEM-INDEX TO WS-LINE-ITEM-IX (WS-SUB1)
017600         END-IF
017700     END-IF.
017800*
017900 4110-EXIT.
018000     EXIT.
018100*
018200 4120-TEST-ONE-ITEM.
018300     IF IT-ITEM-ID (WS-SUB2) = PP-LINE-ITEM-ID (WS-SUB1)
018400         MOVE WS-SUB2 TO WS-ITEM-INDEX
018500     END-IF.
018600*
018700 4120-EXIT.
018800     EXIT.
018900*
019000 4200-WRITE-ALL-LINES.
019100     PERFORM 4210-WRITE-ONE-BILLITEM THRU 4210-EXIT
019200         VARYING WS-SUB1 FROM 1 BY 1
019300         UNTIL WS-SUB1 > PP-LINE-COUNT.
019400*
019500 4200-EXIT.
019600     EXIT.
019700*
019800 4210-WRITE-ONE-BILLITEM.
019900     MOVE WS-LINE-ITEM-IX (WS-SUB1) TO WS-ITEM-INDEX.
020000     COMPUTE WS-LINE-TOTAL ROUNDED =
020100         IT-ITEM-PRICE (WS-ITEM-INDEX) *
020200         PP-LINE-QUANTITY (WS-SUB1).
020300     IF BIT-COUNT < 2000
020400         ADD 1 TO BIT-COUNT
020500         MOVE BIT-COUNT                   TO
020600                             BIT-BILLITEM-ID (BIT-COUNT)
020700         MOVE BT-BILL-ID (WS-BILL-INDEX)  TO
020800                             BIT-BILL-ID (BIT-COUNT)
020900         MOVE PP-LINE-ITEM-ID (WS-SUB1)   TO
021000                             BIT-ITEM-ID (BIT-COUNT)
021100         MOVE PP-LINE-QUANTITY (WS-SUB1)  TO
021200                             BIT-QUANTITY (BIT-COUNT)
021300         MOVE IT-ITEM-PRICE (WS-ITEM-INDEX) TO
021400                             BIT-UNIT-PRICE (BIT-COUNT)
021500         MOVE WS-LINE-TOTAL               TO
021600                             BIT-TOTAL-PRICE (BIT-COUNT)
021700         COMPUTE IT-ITEM-STOCK-QUANTITY (WS-ITEM-INDEX) =
021800             IT-ITEM-STOCK-QUANTITY (WS-ITEM-INDEX) -
021900             PP-LINE-QUANTITY (WS-SUB1)
022000         ADD WS-LINE-TOTAL TO WS-RUNNING-TOTAL
022100         ADD 1 TO PP-RESULT-LINE-COUNT
022200         MOVE IT-ITEM-CODE (WS-ITEM-INDEX) TO
022300             PP-RL-ITEM-CODE (PP-RESULT-LINE-COUNT)
022400         MOVE IT-ITEM-NAME (WS-ITEM-INDEX) TO
022500             PP-RL-ITEM-NAME (PP-RESULT-LINE-COUNT)
022600         MOVE PP-LINE-QUANTITY (WS-SUB1)   TO
022700             PP-RL-QUANTITY (PP-RESULT-LINE-COUNT)
022800         MOVE IT-ITEM-PRICE (WS-ITEM-INDEX) TO
022900             PP-RL-UNIT-PRICE (PP-RESULT-LINE-COUNT)
023000         MOVE WS-LINE-TOTAL                 TO
023100             PP-RL-LINE-TOTAL (PP-RESULT-LINE-COUNT)
023110         IF TRACE-BILL-LINES
023120             DISPLAY 'PEB05 POSTED BILLITEM: ' BIT-BILLITEM-ID
023130                 (BIT-COUNT) ' ITEM: ' IT-ITEM-CODE (WS-ITEM-INDEX)
023140                 ' QTY: ' PP-LINE-QUANTITY (WS-SUB1)
023150         END-IF
023200     ELSE
023300         SET PP-REJECTED TO TRUE
023400         MOVE 'BILLITEM-TABLE IS FULL' TO PP-REASON-MESSAGE
023500     END-IF.
023600*
023700 4210-EXIT.
023800     EXIT.
023900*
024000 4300-WRITE-BILL-HEADER.
024100     ACCEPT WS-ACCEPT-DATE FROM DATE.
024200     ACCEPT WS-ACCEPT-TIME FROM TIME.
024300     IF WS-ACCEPT-YY < 50
024400         MOVE 20 TO WS-CENTURY
024500     ELSE
024600         MOVE 19 TO WS-CENTURY
024700     END-IF.
024800     MOVE WS-CENTURY  TO WS-RUN-CENTURY.
024900     MOVE WS-ACCEPT-YY TO WS-RUN-YY.
025000     MOVE WS-ACCEPT-MM TO WS-RUN-MM.
025100     MOVE WS-ACCEPT-DD TO WS-RUN-DD.
025200     MOVE WS-ACCEPT-HH TO WS-RUN-HH.
025300     MOVE WS-ACCEPT-MN TO WS-RUN-MN.
025400     MOVE WS-ACCEPT-SS TO WS-RUN-SS.
025500     ADD 1 TO LK-NEXT-BILL-SEQ.
025600     MOVE LK-NEXT-BILL-SEQ TO WS-BILL-SEQ-DISPLAY.
025700     IF PP-BILL-NUMBER = SPACES
025800         STRING 'BILL' WS-BILL-SEQ-DISPLAY DELIMITED BY SIZE
025900             INTO PP-BILL-NUMBER
026000     END-IF.
026100     IF BT-COUNT < 200
026200         ADD 1 TO BT-COUNT
026300         MOVE BT-COUNT              TO WS-BILL-INDEX
026400         MOVE LK-NEXT-BILL-SEQ      TO BT-BILL-ID (BT-COUNT)
026500         MOVE PP-BILL-NUMBER        TO BT-BILL-NUMBER (BT-COUNT)
026600         MOVE PP-CUSTOMER-ID        TO
026700                             BT-BILL-CUSTOMER-ID (BT-COUNT)
026800         MOVE ZERO                  TO
026900                             BT-BILL-TOTAL-AMOUNT (BT-COUNT)
027000         MOVE WS-RUN-DATE-N         TO
027100                             BT-BILL-DATE-CCYYMMDD (BT-COUNT)
027200         MOVE WS-RUN-TIME-N         TO
027300                             BT-BILL-TIME-HHMMSS (BT-COUNT)
027400         MOVE PP-USER-ID            TO
027500                             BT-BILL-CREATED-BY (BT-COUNT)
027600         MOVE 'PENDING'             TO BT-BILL-STATUS (BT-COUNT)
027700         MOVE PP-BILL-NUMBER        TO PP-RESULT-BILL-NUMBER
027800     ELSE
027900         SET PP-REJECTED TO TRUE
028000         MOVE 'BILL-TABLE IS FULL' TO PP-REASON-MESSAGE
028100     END-IF.
028200*
028300 4300-EXIT.
028400     EXIT.
028500*
028600 4400-REWRITE-BILL-TOTAL.
028700     MOVE WS-RUNNING-TOTAL TO BT-BILL-TOTAL-AMOUNT (WS-BILL-INDEX).
028800     MOVE WS-RUNNING-TOTAL TO PP-RESULT-TOTAL-AMOUNT.
028900*
029000 4400-EXIT.
029100     EXIT.
